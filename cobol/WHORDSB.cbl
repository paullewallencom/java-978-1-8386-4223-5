000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    WHORDSB.
000300 AUTHOR.        R J HALVORSEN.
000400 INSTALLATION.  CENTRAL WAREHOUSE DATA CENTER.
000500 DATE-WRITTEN.  03/21/1989.
000600 DATE-COMPILED.
000700 SECURITY.      NONE.
000800*
000900******************************************************************
001000*                                                                *
001100*  PROGRAM:  WHORDSB                                             *
001200*                                                                *
001300*  Subroutine to place one walk-in order against the warehouse's *
001400*  in-memory product, inventory, customer and order tables.      *
001500*  CALLed by WHREV01 once per run, when the run control card     *
001600*  asks for a walk-in order (WHCTL-ORDER-REQUESTED = 'Y').        *
001700*                                                                *
001800*  This is the same order-acceptance rule the nightly loader     *
001900*  applies to ORDERS.DAT, pulled out here as a small CALLable    *
002000*  routine so the teller-desk entry program (and any future      *
002100*  one) can share it without duplicating the validation.         *
002200*                                                                *
002300*  RULES ENFORCED (see WAREHOUSE-PROC-STDS section 4):            *
002400*    - the line-item list on the request must not be empty       *
002500*    - the requesting customer must already be on file           *
002600*    - every requested product must already be on file           *
002700*    - every requested quantity must be 1 or more                *
002800*    - on-hand stock is decremented by the ordered quantity for  *
002900*      every line, unconditionally - WE DO NOT STOP AN ORDER     *
003000*      FOR INSUFFICIENT STOCK IN THIS RELEASE.  Inventory is     *
003100*      allowed to go negative; Purchasing works the negative-    *
003200*      on-hand exception report separately (see WHREV01 notes). *
003300*                                                                *
003400******************************************************************
003500* Linkage:                                                       *
003600*      parameters:                                               *
003700*        1: PRD-TABLE          (passed, not changed)             *
003800*        2: INV-TABLE          (passed and modified)             *
003900*        3: CUS-TABLE          (passed, not changed)             *
004000*        4: ORD-TABLE          (passed and modified - the new    *
004100*           order is appended as the next entry)                 *
004200*        5: WHORDSB-REQUEST    (passed, not changed)             *
004300*        6: WHORDSB-LINK       (passed and modified - result)    *
004400******************************************************************
004500*     AMENDMENT HISTORY                                          *
004600*                                                                *
004700*      DATE       AUTHOR     DESCRIPTION                         *
004800*      89/03/21   RJH        ORIGINAL PROGRAM - CR-1989-004   CR19890321
004900*      92/06/05   RJH        QUANTITY < 1 NOW REJECTED, WAS   PR19920605
005000*                            SILENTLY ACCEPTED - PR-92-0217   PR19920605
005100*      98/11/09   DMO        Y2K REVIEW - NO DATE FIELDS USED PR19981109
005200*                            BY THIS SUBROUTINE, NO CHANGE    PR19981109
005300*                            REQUIRED - PR-98-1134            PR19981109
005400*      01/02/14   DMO        NEW ORDER NOW GETS A SEQUENCE    PR20010214
005500*                            NUMBER ONE HIGHER THAN THE LAST  PR20010214
005600*                            TABLE ENTRY INSTEAD OF A HARD-   PR20010214
005700*                            CODED CONSTANT - PR-01-0033      PR20010214
005750*      01/03/05   DMO        DROPPED THE MOVE OF ZERO INTO     PR20010305
005760*                            WHORD-TOTAL AT ORDER-CREATE TIME -PR20010305
005770*                            THE FIELD WAS REMOVED FROM         PR20010305
005780*                            WHORDCPY - PR-01-0061              PR20010305
005790*      01/03/12   RJH        WS-LINE-SUB-DSP/WS-TABLE-SUB-DSP    PR20010312
005791*                            WERE REDEFINES OF COMP FIELDS USED PR20010312
005792*                            ONLY TO DISPLAY THEM - DISPLAY     PR20010312
005793*                            EDITS A COMP FIELD CORRECTLY ON    PR20010312
005794*                            ITS OWN, SO BOTH WERE DROPPED AND  PR20010312
005795*                            THE BASE FIELDS ARE DISPLAYED      PR20010312
005796*                            DIRECTLY NOW.  ALSO FIXED THE      PR20010312
005797*                            235-GET-TODAYS-DATE BANNER, WHICH  PR20010312
005798*                            POINTED AT A WHREV01 PARAGRAPH     PR20010312
005799*                            THAT DOES NOT EXIST, AND ADDED     PR20010312
005801*                            WS-TODAY-YY-MM-DD AND               PR20010312
005802*                            WS-TODAY-CCYYMMDD-N REDEFINES TO   PR20010312
005803*                            READ THE WINDOWED DATE BY PART AND PR20010312
005804*                            SANITY-CHECK IT - PR-01-0074       PR20010312
005806*      01/03/19   RJH        DROPPED CONFIGURATION SECTION/      PR20010319
005807*                            SPECIAL-NAMES (C01 IS TOP-OF-FORM) -PR20010319
005808*                            NO PRINTER FILE, NO ADVANCING -      PR20010319
005809*                            PR-01-0082                          PR20010319
005810*                                                                *
005900 ENVIRONMENT DIVISION.
006000 INPUT-OUTPUT SECTION.
006100*
006200 DATA DIVISION.
006300 WORKING-STORAGE SECTION.
006400*
006500 01  WS-FIELDS.
006600     05  WS-PROGRAM-STATUS          PIC X(30)  VALUE SPACES.
006650     05  FILLER                     PIC X(15)  VALUE SPACES.    PR20010312
006900     05  WS-LINE-SUB                PIC 9(05)  COMP VALUE 0.
007000     05  WS-TABLE-SUB               PIC 9(05)  COMP VALUE 0.
007070     05  WS-TODAY-YYMMDD            PIC 9(06)  VALUE 0.
007080     05  WS-TODAY-CCYYMMDD.
007085         10  WS-TODAY-CC            PIC 9(02)  VALUE 0.
007090         10  WS-TODAY-YYMMDD-R      PIC 9(06)  VALUE 0.
007092     05  WS-TODAY-CCYYMMDD-N REDEFINES                         PR20010312
007093         WS-TODAY-CCYYMMDD      PIC 9(08).                     PR20010312
007094     05  WS-TODAY-YY-MM-DD REDEFINES                           PR20010312
007095         WS-TODAY-YYMMDD.                                      PR20010312
007096         10  WS-TODAY-YY            PIC 9(02).                 PR20010312
007097         10  WS-TODAY-MM            PIC 9(02).                 PR20010312
007098         10  WS-TODAY-DD            PIC 9(02).                 PR20010312
007100*
007200 LINKAGE SECTION.
007300*
007400 01  WHPRD-MASTER.
007500     05  WHPRD-COUNT                PIC 9(05)  COMP.
007600     05  WHPRD-TABLE OCCURS 500 TIMES.
007700         COPY WHPRDCPY.
007750     05  FILLER                     PIC X(05).
007800*
007900 01  WHINV-MASTER.
008000     05  WHINV-COUNT                PIC 9(05)  COMP.
008100     05  WHINV-TABLE OCCURS 500 TIMES.
008200         COPY WHINVCPY.
008250     05  FILLER                     PIC X(05).
008300*
008400 01  WHCUS-MASTER.
008500     05  WHCUS-COUNT                PIC 9(05)  COMP.
008600     05  WHCUS-TABLE OCCURS 200 TIMES.
008700         COPY WHCUSCPY.
008750     05  FILLER                     PIC X(05).
008800*
008900 01  WHORD-MASTER.
009000     05  WHORD-COUNT                PIC 9(05)  COMP.
009100     05  WHORD-TABLE OCCURS 1000 TIMES.
009200         COPY WHORDCPY.
009250     05  FILLER                     PIC X(05).
009300*
009400 01  WHORDSB-REQUEST.
009500     05  WHORDSB-REQ-CUS-ID         PIC 9(06).
009600     05  WHORDSB-REQ-LINE-COUNT     PIC 9(03).
009700     05  WHORDSB-REQ-LINE-TABLE OCCURS 10 TIMES.
009800         10  WHORDSB-REQ-PROD-ID    PIC 9(06).
009900         10  WHORDSB-REQ-QTY        PIC 9(07).
009950     05  FILLER                     PIC X(05).
010000*
010100 01  WHORDSB-LINK.
010200     05  WHORDSB-RETURN-CODE        PIC 9(02).
010300         88  WHORDSB-OK                 VALUE 0.
010400         88  WHORDSB-EMPTY-REQUEST      VALUE 1.
010500         88  WHORDSB-UNKNOWN-CUSTOMER   VALUE 2.
010600         88  WHORDSB-UNKNOWN-PRODUCT    VALUE 3.
010700         88  WHORDSB-BAD-QUANTITY       VALUE 4.
010800     05  WHORDSB-BAD-LINE-NUM       PIC 9(03)  VALUE 0.
010850     05  FILLER                     PIC X(05).
010900*
011000******************************************************************
011100 PROCEDURE DIVISION USING WHPRD-MASTER, WHINV-MASTER,
011200     WHCUS-MASTER, WHORD-MASTER, WHORDSB-REQUEST, WHORDSB-LINK.
011300******************************************************************
011400*
011500 000-MAIN.
011600     MOVE 'WHORDSB STARTED' TO WS-PROGRAM-STATUS.
011700     MOVE 0 TO WHORDSB-RETURN-CODE.
011800     MOVE 0 TO WHORDSB-BAD-LINE-NUM.
011900     PERFORM 100-VALIDATE-REQUEST THRU 100-EXIT.
012000     IF WHORDSB-OK
012100         PERFORM 200-APPLY-REQUEST THRU 200-EXIT.
012200     MOVE 'WHORDSB ENDED' TO WS-PROGRAM-STATUS.
012300     GOBACK.
012400*
012500******************************************************************
012600*    100-VALIDATE-REQUEST THRU 100-EXIT                          *
012700*    Enforces the add-order rule from WAREHOUSE-PROC-STDS 4.2 -  *
012800*    non-empty request, known customer, known products, every    *
012900*    quantity 1 or more.  First failure wins; nothing is applied *
013000*    until every line has passed.                                 *
013100******************************************************************
013200 100-VALIDATE-REQUEST.
013300     IF WHORDSB-REQ-LINE-COUNT = 0
013400         MOVE 1 TO WHORDSB-RETURN-CODE
013500         GO TO 100-EXIT.
013600     PERFORM 110-VALIDATE-CUSTOMER THRU 110-EXIT.
013700     IF NOT WHORDSB-OK
013800         GO TO 100-EXIT.
013850     PERFORM 120-VALIDATE-LINES THRU 120-EXIT.
013900 100-EXIT.
013950     EXIT.
013960*
014000 110-VALIDATE-CUSTOMER.
014100     MOVE 2 TO WHORDSB-RETURN-CODE.
014200     MOVE 1 TO WS-LINE-SUB.
014300 111-SEARCH-CUSTOMER.
014400     IF WS-LINE-SUB > WHCUS-COUNT
014500         GO TO 110-EXIT.
014600     IF WHCUS-ID (WS-LINE-SUB) = WHORDSB-REQ-CUS-ID
014700         MOVE 0 TO WHORDSB-RETURN-CODE
014800         GO TO 110-EXIT.
014900     ADD 1 TO WS-LINE-SUB.
015000     GO TO 111-SEARCH-CUSTOMER.
015100 110-EXIT.
015200     EXIT.
015300*
015400 120-VALIDATE-LINES.
015500     MOVE 1 TO WS-LINE-SUB.
015600 121-VALIDATE-ONE-LINE.
015700     IF WS-LINE-SUB > WHORDSB-REQ-LINE-COUNT
015800         GO TO 120-EXIT.
015900     IF WHORDSB-REQ-QTY (WS-LINE-SUB) < 1
016000         MOVE 4 TO WHORDSB-RETURN-CODE
016100         MOVE WS-LINE-SUB TO WHORDSB-BAD-LINE-NUM
016150         DISPLAY 'WHORDSB - BAD QUANTITY ON LINE '          PR20010312
016160             WS-LINE-SUB                                    PR20010312
016200         GO TO 120-EXIT.
016300     PERFORM 130-FIND-PRODUCT THRU 130-EXIT.
016400     IF NOT WHORDSB-OK
016500         MOVE WS-LINE-SUB TO WHORDSB-BAD-LINE-NUM
016600         GO TO 120-EXIT.
016700     ADD 1 TO WS-LINE-SUB.
016800     GO TO 121-VALIDATE-ONE-LINE.
016900 120-EXIT.
017000     EXIT.
017100*
017200 130-FIND-PRODUCT.
017300     MOVE 3 TO WHORDSB-RETURN-CODE.
017500     MOVE 1 TO WS-TABLE-SUB.
017600 131-SEARCH-PRODUCT.
017700     IF WS-TABLE-SUB > WHPRD-COUNT
017720         DISPLAY 'WHORDSB - UNKNOWN PRODUCT, LAST SUB '     PR20010312
017730             WS-TABLE-SUB                                   PR20010312
017750         GO TO 130-EXIT.
017800     IF WHPRD-ID (WS-TABLE-SUB) =
017900                  WHORDSB-REQ-PROD-ID (WS-LINE-SUB)
018000         MOVE 0 TO WHORDSB-RETURN-CODE
018100         GO TO 130-EXIT.
018200     ADD 1 TO WS-TABLE-SUB.
018300     GO TO 131-SEARCH-PRODUCT.
018400 130-EXIT.
018500     EXIT.
018600*
018700******************************************************************
018800*    200-APPLY-REQUEST THRU 200-EXIT                             *
018900*    Decrements on-hand stock for every requested line - NO      *
019000*    minimum-stock test is made here, see the program banner -   *
019100*    then appends the new order, not pending, to WHORD-TABLE.    *
019200******************************************************************
019300 200-APPLY-REQUEST.
019400     MOVE 1 TO WS-LINE-SUB.
019450     PERFORM 210-DECREMENT-ONE-LINE THRU 210-EXIT
019460         UNTIL WS-LINE-SUB > WHORDSB-REQ-LINE-COUNT.
019470     PERFORM 230-APPEND-ORDER THRU 230-EXIT.
019480 200-EXIT.
019490     EXIT.
019500 210-DECREMENT-ONE-LINE.
019800     PERFORM 220-FIND-INVENTORY THRU 220-EXIT.
019900     SUBTRACT WHORDSB-REQ-QTY (WS-LINE-SUB)
020000         FROM WHINV-QTY (WS-TABLE-SUB).
020100     ADD 1 TO WS-LINE-SUB.
020300 210-EXIT.
020400     EXIT.
020500*
020600 220-FIND-INVENTORY.
020700     MOVE 1 TO WS-TABLE-SUB.
020800 221-SEARCH-INVENTORY.
020900     IF WS-TABLE-SUB > WHINV-COUNT
021000         GO TO 220-EXIT.
021100     IF WHINV-PROD-ID (WS-TABLE-SUB) =
021200                  WHORDSB-REQ-PROD-ID (WS-LINE-SUB)
021300         GO TO 220-EXIT.
021400     ADD 1 TO WS-TABLE-SUB.
021500     GO TO 221-SEARCH-INVENTORY.
021600 220-EXIT.
021700     EXIT.
021800*
021900 230-APPEND-ORDER.
022000     ADD 1 TO WHORD-COUNT.
022100     IF WHORD-COUNT = 1
022200         MOVE 1 TO WHORD-ID (WHORD-COUNT)
022300     ELSE
022400         COMPUTE WHORD-ID (WHORD-COUNT) =
022500             WHORD-ID (WHORD-COUNT - 1) + 1.
022600     MOVE WHORDSB-REQ-CUS-ID TO WHORD-CUS-ID (WHORD-COUNT).
022650     PERFORM 235-GET-TODAYS-DATE THRU 235-EXIT.
022700     MOVE WS-TODAY-CCYYMMDD
022800         TO WHORD-DATE (WHORD-COUNT).
022900     MOVE 'N' TO WHORD-PENDING-SW (WHORD-COUNT).
023000     MOVE WHORDSB-REQ-LINE-COUNT
023100         TO WHORD-LINE-COUNT (WHORD-COUNT).
023200     MOVE WHORD-COUNT TO WHORD-SEQ (WHORD-COUNT).
023400     MOVE 1 TO WS-LINE-SUB.
023450     PERFORM 231-COPY-ONE-LINE THRU 231-EXIT
023460         UNTIL WS-LINE-SUB > WHORDSB-REQ-LINE-COUNT.
023470     GO TO 230-EXIT.
023500 231-COPY-ONE-LINE.
023800     MOVE WHORDSB-REQ-PROD-ID (WS-LINE-SUB)
023900         TO WHOLN-PROD-ID (WHORD-COUNT, WS-LINE-SUB).
024000     MOVE WHORDSB-REQ-QTY (WS-LINE-SUB)
024100         TO WHOLN-QTY (WHORD-COUNT, WS-LINE-SUB).
024200     ADD 1 TO WS-LINE-SUB.
024350 231-EXIT.
024360     EXIT.
024400 230-EXIT.
024500     EXIT.
024550*
024560******************************************************************
024570*    235-GET-TODAYS-DATE THRU 235-EXIT                            *
024580*    Windows the operating system's 2-digit year using the same   *
024590*    50-IS-THE-CUTOVER rule WHREV01 used before its 98/11/09       *
024600*    Y2K review widened ORDER-DATE to CCYYMMDD (see WHREV01       *
024610*    amendment history) - so a walk-in order dated here sorts     *
024615*    correctly against historical orders in the revenue           *
024617*    control break.                                                *
024620******************************************************************
024630 235-GET-TODAYS-DATE.
024640     ACCEPT WS-TODAY-YYMMDD FROM DATE.
024650     MOVE WS-TODAY-YYMMDD TO WS-TODAY-YYMMDD-R.
024660     IF WS-TODAY-YY < 50                                       PR20010312
024670         MOVE 20 TO WS-TODAY-CC
024680     ELSE
024690         MOVE 19 TO WS-TODAY-CC.
024695     IF WS-TODAY-CCYYMMDD-N < 19000101                         PR20010312
024696         DISPLAY 'WHORDSB - SUSPECT SYSTEM DATE '               PR20010312
024697             WS-TODAY-CCYYMMDD-N.                               PR20010312
024700 235-EXIT.
024710     EXIT.
024720*
024730*  END OF PROGRAM WHORDSB
