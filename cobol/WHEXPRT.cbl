000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    WHEXPRT.
000300 AUTHOR.        P L TRUONG.
000400 INSTALLATION.  CENTRAL WAREHOUSE DATA CENTER.
000500 DATE-WRITTEN.  01/08/1996.
000600 DATE-COMPILED.
000700 SECURITY.      NONE.
000800*
000900******************************************************************
001000*                                                                *
001100*  PROGRAM:  WHEXPRT                                             *
001200*                                                                *
001300*  Subroutine to serialize the daily revenue report built by     *
001400*  WHREV01 600-BUILD-REVENUE-REPORT into REPORT.DAT, in          *
001500*  whichever of the four export formats the run control card     *
001600*  asked for.  No calculation happens here - this is pure        *
001700*  serialization of the WHRPT-TABLE rows WHREV01 already         *
001800*  computed.                                                     *
001900*                                                                *
002000*  CALLed once per run by WHREV01 700-EXPORT-REPORT, AFTER the    *
002100*  revenue report is built and BEFORE WHREV01 ends.               *
002200*                                                                *
002300******************************************************************
002400* Linkage:                                                       *
002500*      parameters:                                               *
002600*        1: WHCTL-CARD     (passed, not changed - only the        *
002700*           export-format switch is read)                         *
002800*        2: WHRPT-MASTER   (passed, not changed)                  *
002900******************************************************************
003000*     AMENDMENT HISTORY
003100*
003200*      DATE       AUTHOR     DESCRIPTION
003300*      96/01/08   PLT        ORIGINAL PROGRAM, CSV AND TXT ONLY   CR19960108
003400*                            - CR-1996-002                       CR19960108
003500*      97/06/30   PLT        ADDED HTML EXPORT - PR-97-0459       PR19970630
003600*      98/11/09   DMO        Y2K REVIEW - DATES ARE SERIALIZED    PR19981109
003700*                            STRAIGHT FROM THE CCYYMMDD FIELD     PR19981109
003800*                            WHREV01 ALREADY BUILT, NO CHANGE     PR19981109
003900*                            REQUIRED HERE - PR-98-1134           PR19981109
004000*      99/09/30   DMO        ADDED JSON EXPORT, REQUESTED BY      PR19990930
004100*                            PURCHASING FOR THEIR SPREADSHEET     PR19990930
004200*                            LOAD MACRO - PR-99-0885              PR19990930
004250*      01/03/05   DMO        DROPPED WHRPT-LABEL FROM THE         PR20010305
004260*                            WHRPT-MASTER LINKAGE - THE FIELD     PR20010305
004270*                            WAS REMOVED FROM WHRPTCPY, SEE THAT  PR20010305
004280*                            COPYBOOK - PR-01-0061                PR20010305
004290*      01/03/12   RJH        DROPPED WHRPT-TOTAL-ED, WS-SUB1-DSP, PR20010312
004291*                            AND WS-TRIM-COUNT-DSP - ALL THREE    PR20010312
004292*                            WERE EITHER NEVER REFERENCED OR      PR20010312
004293*                            REDEFINED A COMP FIELD JUST TO       PR20010312
004294*                            DISPLAY IT, WHICH PRINTS GARBAGE -   PR20010312
004295*                            DISPLAY EDITS COMP FIELDS CORRECTLY  PR20010312
004296*                            ON ITS OWN.  ADDED WHRPT-DATE-PARTS  PR20010312
004297*                            (150-FORMAT-DATE NOW BUILDS THE      PR20010312
004298*                            DATE TEXT FIELD-BY-FIELD INSTEAD OF  PR20010312
004299*                            REF-MOD) AND REDEFINED THE REPORT    PR20010312
004301*                            FD RECORD INTO CSV/TXT COLUMN VIEWS  PR20010312
004302*                            SO 201/301 MOVE FIELDS IN PLACE OF   PR20010312
004303*                            THE OLD STRING STATEMENTS -          PR20010312
004304*                            PR-01-0074                           PR20010312
004306*      01/03/19   RJH        DROPPED CONFIGURATION SECTION/       PR20010319
004307*                            SPECIAL-NAMES (C01 IS TOP-OF-FORM) - PR20010319
004308*                            NO PRINTER FILE, NO ADVANCING.        PR20010319
004309*                            PUT WHRPT-LABEL BACK ON WHRPT-MASTER PR20010319
004310*                            TO MATCH WHRPTCPY - 200/300/400      PR20010319
004311*                            NOW BUILD THE HEADER LINE FROM THE   PR20010319
004312*                            TWO CAPTION ROWS 615-SEED-REPORT-    PR20010319
004313*                            HEADER WRITES INSTEAD OF A LITERAL - PR20010319
004314*                            PR-01-0082/PR-01-0083                PR20010319
004315*
004400 ENVIRONMENT DIVISION.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700*
004800     SELECT REPORT-FILE ASSIGN TO WHREPORT
004900         ACCESS IS SEQUENTIAL
005000         FILE STATUS IS WS-REPORT-STATUS.
005100*
005200******************************************************************
005300 DATA DIVISION.
005400 FILE SECTION.
005500*
005600 FD  REPORT-FILE
005700     LABEL RECORDS ARE STANDARD
005800     RECORDING MODE IS F.
005900 01  REPORT-FILE-REC                    PIC X(200).
005910 01  REPORT-FILE-REC-CSV REDEFINES                             PR20010312
005920     REPORT-FILE-REC.                                          PR20010312
005930     05  WS-CSV-DATE-COL                PIC X(10).             PR20010312
005940     05  WS-CSV-COMMA                   PIC X(01).             PR20010312
005950     05  WS-CSV-TOTAL-COL               PIC X(09).             PR20010312
005960     05  FILLER                         PIC X(180).            PR20010312
005970 01  REPORT-FILE-REC-TXT REDEFINES                             PR20010312
005980     REPORT-FILE-REC.                                          PR20010312
005990     05  WS-TXT-DATE-COL                PIC X(10).             PR20010312
006000     05  WS-TXT-TAB                     PIC X(01).             PR20010312
006010     05  WS-TXT-TOTAL-COL                PIC X(09).            PR20010312
006020     05  FILLER                          PIC X(180).           PR20010312
006030*
006100******************************************************************
006200 WORKING-STORAGE SECTION.
006300******************************************************************
006400*
006500 01  WS-FIELDS.
006600     05  WS-REPORT-STATUS           PIC X(02)  VALUE SPACES.
006700     05  WS-PROGRAM-STATUS          PIC X(30)  VALUE SPACES.
006750     05  FILLER                     PIC X(05)  VALUE SPACES.
006800*
006900 01  WS-SUBSCRIPTS.
007000     05  WS-SUB1                    PIC 9(05)  COMP VALUE 0.
007250     05  FILLER                     PIC X(10)  VALUE SPACES.   PR20010312
007300*
007310 77  WS-FIRST-DATA-SUB              PIC 9(05)  COMP VALUE 3.   PR20010319
007320*
007400 01  WS-BUILD-FIELDS.
007500     05  WS-DATE-TXT                PIC X(10)  VALUE SPACES.
007600     05  WS-EDIT-TOTAL              PIC Z(8)9.
007700     05  WS-TRIM-COUNT              PIC 9(02)  COMP VALUE 0.
007750     05  FILLER                     PIC X(02)  VALUE SPACES.   PR20010312
007800     05  WS-TRIM-START              PIC 9(02)  COMP VALUE 1.
007900     05  WS-TOTAL-TXT               PIC X(09)  VALUE SPACES.
008000     05  WS-LAST-ROW-SW             PIC X(01)  VALUE 'N'.
008100         88  WS-LAST-ROW                VALUE 'Y'.
008150     05  FILLER                     PIC X(05)  VALUE SPACES.
008200*
008300******************************************************************
008400 LINKAGE SECTION.
008500******************************************************************
008600*
008700 01  WHCTL-CARD.
008800     05  WHCTL-EXPORT-FORMAT        PIC X(04).
008900         88  WHCTL-FMT-CSV              VALUE 'CSV '.
009000         88  WHCTL-FMT-TXT              VALUE 'TXT '.
009100         88  WHCTL-FMT-HTML             VALUE 'HTML'.
009200         88  WHCTL-FMT-JSON             VALUE 'JSON'.
009300     05  WHCTL-ORDER-REQUESTED-SW   PIC X(01).
009400         88  WHCTL-ORDER-REQUESTED      VALUE 'Y'.
009500     05  WHCTL-ORDER-CUS-ID         PIC 9(06).
009600     05  WHCTL-ORDER-LINE-COUNT     PIC 9(03).
009700     05  WHCTL-ORDER-LINE-TABLE OCCURS 10 TIMES.
009800         10  WHCTL-LINE-PROD-ID     PIC 9(06).
009900         10  WHCTL-LINE-QTY         PIC 9(07).
010000     05  FILLER                      PIC X(07).
010100*
010200 01  WHRPT-MASTER.
010300     05  WHRPT-COUNT                PIC 9(05)  COMP.
010400     05  WHRPT-TABLE OCCURS 1000 TIMES.
010500         10  WHRPT-LABEL            PIC X(40).               PR20010319
010600         10  WHRPT-DATE             PIC 9(08).
010650         10  WHRPT-DATE-PARTS REDEFINES WHRPT-DATE.           PR20010312
010660             15  WHRPT-DATE-CCYY    PIC 9(04).                PR20010312
010670             15  WHRPT-DATE-MM      PIC 9(02).                PR20010312
010680             15  WHRPT-DATE-DD      PIC 9(02).                PR20010312
010700         10  WHRPT-TOTAL            PIC 9(09).
010950         10  FILLER                  PIC X(19).              PR20010319
011000     05  FILLER                     PIC X(05).
011100*
011200******************************************************************
011300 PROCEDURE DIVISION USING WHCTL-CARD, WHRPT-MASTER.
011400******************************************************************
011500*
011600 000-MAIN.
011700     MOVE 'WHEXPRT STARTED' TO WS-PROGRAM-STATUS.
011800     OPEN OUTPUT REPORT-FILE.
011900     IF WS-REPORT-STATUS NOT = '00'
012000         DISPLAY 'WHEXPRT - UNABLE TO OPEN REPORT.DAT, RC: '
012100             WS-REPORT-STATUS
012200         MOVE 16 TO RETURN-CODE
012300         GOBACK.
012400     IF WHCTL-FMT-CSV
012500         PERFORM 200-EXPORT-CSV THRU 200-EXIT
012600     ELSE IF WHCTL-FMT-TXT
012700         PERFORM 300-EXPORT-TXT THRU 300-EXIT
012800     ELSE IF WHCTL-FMT-HTML
012900         PERFORM 400-EXPORT-HTML THRU 400-EXIT
013000     ELSE IF WHCTL-FMT-JSON
013100         PERFORM 500-EXPORT-JSON THRU 500-EXIT
013200     ELSE
013300         DISPLAY 'WHEXPRT - UNKNOWN EXPORT FORMAT: '
013400             WHCTL-EXPORT-FORMAT
013500         MOVE 16 TO RETURN-CODE.
013600     CLOSE REPORT-FILE.
013700     MOVE 'WHEXPRT ENDED' TO WS-PROGRAM-STATUS.
013800     GOBACK.
013900*
014000******************************************************************
014100*    200-EXPORT-CSV THRU 200-EXIT                                *
014200*    One line per row, labels row first, comma-separated,        *
014300*    dates in yyyy-MM-dd.  THE LABEL ROW COMES FROM WHRPT-TABLE   *
014350*    (1) AND (2) - SEE WHRPT-LABEL IN WHRPTCPY - PR20010319.      PR20010319
014400******************************************************************
014500 200-EXPORT-CSV.
014600     MOVE SPACES TO REPORT-FILE-REC.
014650     STRING WHRPT-LABEL (1) DELIMITED BY SPACE                    PR20010319
014660         ','                DELIMITED BY SIZE                    PR20010319
014670         WHRPT-LABEL (2)    DELIMITED BY SPACE                   PR20010319
014680         INTO REPORT-FILE-REC.                                    PR20010319
014900     WRITE REPORT-FILE-REC.
015000     MOVE WS-FIRST-DATA-SUB TO WS-SUB1.                           PR20010319
015100 201-WRITE-ONE-CSV-ROW.
015200     IF WS-SUB1 > WHRPT-COUNT
015300         GO TO 200-EXIT.
015400     PERFORM 150-FORMAT-DATE THRU 150-EXIT.
015500     PERFORM 160-FORMAT-TOTAL THRU 160-EXIT.
015600     MOVE SPACES TO REPORT-FILE-REC.                           PR20010312
015650     MOVE WS-DATE-TXT TO WS-CSV-DATE-COL.                      PR20010312
015660     MOVE ','         TO WS-CSV-COMMA.                         PR20010312
015670     MOVE WS-TOTAL-TXT TO WS-CSV-TOTAL-COL.                    PR20010312
015900     WRITE REPORT-FILE-REC.
016000     ADD 1 TO WS-SUB1.
016100     GO TO 201-WRITE-ONE-CSV-ROW.
016200 200-EXIT.
016300     EXIT.
016400*
016500******************************************************************
016600*    300-EXPORT-TXT THRU 300-EXIT                                *
016700*    Same two columns, tab-separated instead of comma.  LABEL     *
016750*    ROW FROM WHRPT-TABLE (1)/(2) - SAME AS 200-EXPORT-CSV.       PR20010319
016800******************************************************************
016900 300-EXPORT-TXT.
017000     MOVE SPACES TO REPORT-FILE-REC.
017050     STRING WHRPT-LABEL (1) DELIMITED BY SPACE                    PR20010319
017060         X'09'              DELIMITED BY SIZE                    PR20010319
017070         WHRPT-LABEL (2)    DELIMITED BY SPACE                   PR20010319
017080         INTO REPORT-FILE-REC.                                    PR20010319
017300     WRITE REPORT-FILE-REC.
017400     MOVE WS-FIRST-DATA-SUB TO WS-SUB1.                           PR20010319
017500 301-WRITE-ONE-TXT-ROW.
017600     IF WS-SUB1 > WHRPT-COUNT
017700         GO TO 300-EXIT.
017800     PERFORM 150-FORMAT-DATE THRU 150-EXIT.
017900     PERFORM 160-FORMAT-TOTAL THRU 160-EXIT.
018000     MOVE SPACES TO REPORT-FILE-REC.                           PR20010312
018050     MOVE WS-DATE-TXT  TO WS-TXT-DATE-COL.                     PR20010312
018060     MOVE X'09'        TO WS-TXT-TAB.                          PR20010312
018070     MOVE WS-TOTAL-TXT TO WS-TXT-TOTAL-COL.                    PR20010312
018300     WRITE REPORT-FILE-REC.
018400     ADD 1 TO WS-SUB1.
018500     GO TO 301-WRITE-ONE-TXT-ROW.
018600 300-EXIT.
018700     EXIT.
018800*
018900******************************************************************
019000*    400-EXPORT-HTML THRU 400-EXIT                                *
019100*    One <table>, a header <tr> of labels, one <tr> per row.      *
019150*    LABEL ROW FROM WHRPT-TABLE (1)/(2), EACH WRAPPED IN <td>.     PR20010319
019200******************************************************************
019300 400-EXPORT-HTML.
019400     MOVE '<table>' TO REPORT-FILE-REC.
019500     WRITE REPORT-FILE-REC.
019600     MOVE SPACES TO REPORT-FILE-REC.
019650     STRING '<tr><td>' WHRPT-LABEL (1) DELIMITED BY SPACE          PR20010319
019660         '</td><td>' WHRPT-LABEL (2)   DELIMITED BY SPACE         PR20010319
019670         '</td></tr>'                  DELIMITED BY SIZE          PR20010319
019680         INTO REPORT-FILE-REC.                                    PR20010319
019900     WRITE REPORT-FILE-REC.
020000     MOVE WS-FIRST-DATA-SUB TO WS-SUB1.                           PR20010319
020100 401-WRITE-ONE-HTML-ROW.
020200     IF WS-SUB1 > WHRPT-COUNT
020300         GO TO 402-WRITE-HTML-TRAILER.
020400     PERFORM 150-FORMAT-DATE THRU 150-EXIT.
020500     PERFORM 160-FORMAT-TOTAL THRU 160-EXIT.
020600     MOVE SPACES TO REPORT-FILE-REC.
020700     STRING '<tr><td>' WS-DATE-TXT '</td><td>' WS-TOTAL-TXT
020800         '</td></tr>' DELIMITED BY SIZE INTO REPORT-FILE-REC.
020900     WRITE REPORT-FILE-REC.
021000     ADD 1 TO WS-SUB1.
021100     GO TO 401-WRITE-ONE-HTML-ROW.
021200 402-WRITE-HTML-TRAILER.
021300     MOVE '</table>' TO REPORT-FILE-REC.
021400     WRITE REPORT-FILE-REC.
021500 400-EXIT.
021600     EXIT.
021700*
021800******************************************************************
021900*    500-EXPORT-JSON THRU 500-EXIT                                *
022000*    An array of objects, one per row, label -> value.  No       *
022100*    pretty-printing - one object per line is enough for the     *
022200*    spreadsheet load macro this was built for (PR-99-0885).      *
022250*    JSON NEEDS NO SEPARATE LABEL ROW - THE OBJECT KEYS ARE THE    PR20010319
022260*    LABELS - SO WHRPT-TABLE (1)/(2) ARE SKIPPED HERE, SAME AS    PR20010319
022270*    ALWAYS; SEE WS-FIRST-DATA-SUB.                               PR20010319
022300******************************************************************
022400 500-EXPORT-JSON.
022500     MOVE '[' TO REPORT-FILE-REC.
022600     WRITE REPORT-FILE-REC.
022700     MOVE 0 TO WS-TRIM-COUNT.
022800     MOVE WS-FIRST-DATA-SUB TO WS-SUB1.                           PR20010319
022900 501-WRITE-ONE-JSON-ROW.
023000     IF WS-SUB1 > WHRPT-COUNT
023100         GO TO 502-WRITE-JSON-TRAILER.
023200     PERFORM 150-FORMAT-DATE THRU 150-EXIT.
023300     PERFORM 160-FORMAT-TOTAL THRU 160-EXIT.
023400     MOVE 'N' TO WS-LAST-ROW-SW.
023500     IF WS-SUB1 = WHRPT-COUNT
023600         MOVE 'Y' TO WS-LAST-ROW-SW.
023700     MOVE SPACES TO REPORT-FILE-REC.
023800     IF WS-LAST-ROW
023900         STRING '  {"Date":"' WS-DATE-TXT
024000             '","Total revenue":' WS-TOTAL-TXT '}'
024100             DELIMITED BY SIZE INTO REPORT-FILE-REC
024200     ELSE
024300         STRING '  {"Date":"' WS-DATE-TXT
024400             '","Total revenue":' WS-TOTAL-TXT '},'
024500             DELIMITED BY SIZE INTO REPORT-FILE-REC.
024600     WRITE REPORT-FILE-REC.
024700     ADD 1 TO WS-SUB1.
024800     GO TO 501-WRITE-ONE-JSON-ROW.
024900 502-WRITE-JSON-TRAILER.
025000     MOVE ']' TO REPORT-FILE-REC.
025100     WRITE REPORT-FILE-REC.
025200 500-EXIT.
025300     EXIT.
025400*
025500******************************************************************
025600*    150-FORMAT-DATE THRU 150-EXIT                                *
025700*    WHRPT-DATE on entry is CCYYMMDD; builds WS-DATE-TXT as       *
025800*    yyyy-MM-dd for every export format, a field at a time off    *
025850*    WHRPT-DATE-PARTS - see SPEC note under Report exporters.      *
026000******************************************************************
026100 150-FORMAT-DATE.
026200     MOVE SPACES TO WS-DATE-TXT.
026300     STRING WHRPT-DATE-CCYY (WS-SUB1) '-'                     PR20010312
026400         WHRPT-DATE-MM (WS-SUB1) '-'                          PR20010312
026500         WHRPT-DATE-DD (WS-SUB1)                               PR20010312
026600         DELIMITED BY SIZE INTO WS-DATE-TXT.
026700 150-EXIT.
026800     EXIT.
026900*
027000******************************************************************
027100*    160-FORMAT-TOTAL THRU 160-EXIT                               *
027200*    Zero-suppresses WHRPT-TOTAL and left-justifies it into       *
027300*    WS-TOTAL-TXT - the edited picture alone leaves leading       *
027400*    spaces, which is fine for a printed column but not for a     *
027500*    CSV/JSON value.                                              *
027600******************************************************************
027700 160-FORMAT-TOTAL.
027800     MOVE WHRPT-TOTAL (WS-SUB1) TO WS-EDIT-TOTAL.
027900     MOVE 0 TO WS-TRIM-COUNT.
028000     INSPECT WS-EDIT-TOTAL TALLYING WS-TRIM-COUNT
028100         FOR LEADING SPACE.
028110     IF WS-TRIM-COUNT = 9
028120         DISPLAY 'WHEXPRT - ZERO-LENGTH TOTAL, LEADING SPACES ' PR20010312
028130             WS-TRIM-COUNT.                                    PR20010312
028200     ADD 1 WS-TRIM-COUNT GIVING WS-TRIM-START.
028300     MOVE SPACES TO WS-TOTAL-TXT.
028400     STRING WS-EDIT-TOTAL (WS-TRIM-START:)
028500         DELIMITED BY SIZE INTO WS-TOTAL-TXT.
028600 160-EXIT.
028700     EXIT.
028800*
028900*  END OF PROGRAM WHEXPRT
