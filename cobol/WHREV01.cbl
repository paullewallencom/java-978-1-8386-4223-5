000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    WHREV01.
000300 AUTHOR.        R J HALVORSEN.
000400 INSTALLATION.  CENTRAL WAREHOUSE DATA CENTER.
000500 DATE-WRITTEN.  03/14/1989.
000600 DATE-COMPILED.
000700 SECURITY.      NONE.
000800*
000900******************************************************************
001000*                                                                *
001100*  PROGRAM:  WHREV01                                             *
001200*                                                                *
001300*  Nightly (or ad-hoc, on request from Purchasing) close-the-    *
001400*  books run for the warehouse.  Loads the product catalog, the  *
001500*  on-hand inventory, the customer roster and the order book     *
001600*  from the day's CSV extracts, optionally applies one walk-in   *
001700*  order carried on the run control card, builds the daily       *
001800*  revenue report (fulfilled orders only, grouped by order date) *
001900*  and hands it to WHEXPRT for serialization into whichever      *
002000*  export format the control card asked for.                     *
002100*                                                                *
002200*  FILES MUST LOAD IN THIS ORDER - INVENTORY KEYS OFF PRODUCTS,   *
002300*  ORDERS KEY OFF CUSTOMERS AND PRODUCTS:                         *
002400*      1. PRODUCTS.DAT                                           *
002500*      2. INVENTORY.DAT                                          *
002600*      3. CUSTOMERS.DAT                                          *
002700*      4. ORDERS.DAT                                             *
002800*                                                                *
002900*  ANY LOAD ERROR ABORTS THE WHOLE RUN - THERE IS NO PARTIAL      *
003000*  COMMIT.  SEE 900-ABORT-RUN.                                    *
003100*                                                                *
003200******************************************************************
003300*     AMENDMENT HISTORY
003400*
003500*      DATE       AUTHOR     DESCRIPTION
003600*      89/03/14   RJH        ORIGINAL PROGRAM - CR-1989-004
003700*      89/04/02   RJH        ORDER LOAD ADDED, ORDER-LINE         CR19890402
003800*                            REPEATING GROUP PARSED OFF THE       CR19890402
003900*                            TRAILING CSV FIELDS - CR-1989-011    CR19890402
004000*      91/02/11   RJH        DAILY REVENUE REPORT ADDED -         CR19910211
004100*                            CR-1991-002                          CR19910211
004200*      92/06/05   RJH        WALK-IN ORDER REQUEST ON THE         PR19920217
004300*                            CONTROL CARD NOW APPLIED BEFORE      PR19920217
004400*                            THE REPORT IS BUILT, VIA NEW         PR19920217
004500*                            SUBROUTINE WHORDSB - PR-92-0217      PR19920217
004600*      96/01/08   PLT        CONTROL CARD WIDENED TO CARRY A      CR19960108
004700*                            4-CHAR EXPORT FORMAT SWITCH AND      CR19960108
004800*                            THE REPORT HANDED OFF TO NEW         CR19960108
004900*                            SUBROUTINE WHEXPRT INSTEAD OF        CR19960108
005000*                            BEING WRITTEN AS CSV IN-LINE -       CR19960108
005100*                            CR-1996-002                          CR19960108
005200*      98/11/09   DMO        Y2K REVIEW - ORDER-DATE WIDENED      PR19981109
005300*                            TO CCYYMMDD THROUGHOUT, SEE          PR19981109
005400*                            WHORDCPY - PR-98-1134                PR19981109
005500*      01/02/14   DMO        REVENUE SORT MADE STABLE - TIES      PR20010214
005600*                            ON ORDER-DATE NOW KEEP LOAD           PR20010214
005700*                            SEQUENCE INSTEAD OF SWAPPING -       PR20010214
005800*                            PURCHASING NOTICED A RE-RUN          PR20010214
005900*                            REORDERING SAME-DAY ORDERS ON        PR20010214
006000*                            THE REPORT - PR-01-0033              PR20010214
006010*      01/03/05   DMO        DROPPED THE MOVE OF ZERO INTO         PR20010305
006020*                            WHORD-TOTAL AT ORDER-CREATE TIME -    PR20010305
006030*                            THE FIELD WAS REMOVED FROM WHORDCPY,  PR20010305
006040*                            SEE THAT COPYBOOK - PR-01-0061        PR20010305
006050*                            ALSO PULLED WS-LINE-SUB AND WS-PTR    PR20010305
006060*                            OUT TO STANDALONE 77-LEVELS, PER      PR20010305
006070*                            THE SHOP STANDARD FOR A LOOP          PR20010305
006080*                            COUNTER USED THIS WIDELY - PR-01-0061 PR20010305
006090*      01/03/12   RJH        611-INSERT-ONE-ENTRY SAVED THE ENTRY PR20010312
006091*                            TO BE INSERTED INTO WS-SUB2-DSP,     PR20010312
006092*                            THEN THE NEXT LINE OVERWROTE THAT    PR20010312
006093*                            SAME STORAGE (WS-SUB2-DSP REDEFINES  PR20010312
006094*                            WS-SUB2) WITH MOVE WS-SUB1 TO        PR20010312
006095*                            WS-SUB2 - 612/613 THEN COMPARED AND  PR20010312
006096*                            WROTE BACK GARBAGE.  ADDED           PR20010312
006097*                            WS-SAVE-ENTRY AS ITS OWN 77-LEVEL,   PR20010312
006098*                            DROPPED WS-SUB2-DSP - WS-SUB2 IS NOW PR20010312
006099*                            ONLY EVER THE SHIFT POS - PR-01-0074 PR20010312
006110*      01/03/19   RJH        DROPPED CONFIGURATION SECTION/      PR20010319
006120*                            SPECIAL-NAMES (C01 IS TOP-OF-FORM) - PR20010319
006130*                            THIS PROGRAM HAS NO PRINTER FILE,   PR20010319
006140*                            JUST LINE SEQUENTIAL CSV AND TEXT,  PR20010319
006150*                            SO THERE IS NO DEVICE MNEMONIC FOR  PR20010319
006160*                            ANY PARAGRAPH TO ADVANCE BY -       PR20010319
006170*                            PR-01-0082                          PR20010319
006171*      01/03/19   RJH        PUT WHRPT-LABEL BACK ON THE REPORT   PR20010319
006172*                            ROW - SEE WHRPTCPY.  NEW PARAGRAPH   PR20010319
006173*                            615-SEED-REPORT-HEADER WRITES TWO    PR20010319
006174*                            CAPTION ROWS ("DATE", "TOTAL         PR20010319
006175*                            REVENUE") AHEAD OF THE DATE ROWS SO   PR20010319
006176*                            WHEXPRT HAS A FIELD TO BUILD ITS      PR20010319
006177*                            HEADER LINE FROM INSTEAD OF A        PR20010319
006178*                            HARD-CODED LITERAL - PR-01-0083      PR20010319
006179*
006200 ENVIRONMENT DIVISION.
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800*
006900     SELECT CONTROL-FILE  ASSIGN TO WHCTLCRD
007000         ACCESS IS SEQUENTIAL
007100         FILE STATUS IS WS-CTLFILE-STATUS.
007200*
007300     SELECT PRODUCT-FILE  ASSIGN TO WHPRODCT
007400         ACCESS IS SEQUENTIAL
007500         FILE STATUS IS WS-PRODFILE-STATUS.
007600*
007700     SELECT INVENTORY-FILE ASSIGN TO WHINVNTY
007800         ACCESS IS SEQUENTIAL
007900         FILE STATUS IS WS-INVFILE-STATUS.
008000*
008100     SELECT CUSTOMER-FILE ASSIGN TO WHCUSTMR
008200         ACCESS IS SEQUENTIAL
008300         FILE STATUS IS WS-CUSTFILE-STATUS.
008400*
008500     SELECT ORDER-FILE    ASSIGN TO WHORDERS
008600         ACCESS IS SEQUENTIAL
008700         FILE STATUS IS WS-ORDRFILE-STATUS.
008800*
008900******************************************************************
009000 DATA DIVISION.
009100 FILE SECTION.
009200*
009300 FD  CONTROL-FILE
009400     LABEL RECORDS ARE STANDARD
009500     RECORDING MODE IS F.
009600 01  CONTROL-FILE-REC                   PIC X(200).
009700*
009800 FD  PRODUCT-FILE
009900     LABEL RECORDS ARE STANDARD
010000     RECORDING MODE IS F.
010100 01  PRODUCT-FILE-REC                   PIC X(100).
010200*
010300 FD  INVENTORY-FILE
010400     LABEL RECORDS ARE STANDARD
010500     RECORDING MODE IS F.
010600 01  INVENTORY-FILE-REC                 PIC X(040).
010700*
010800 FD  CUSTOMER-FILE
010900     LABEL RECORDS ARE STANDARD
011000     RECORDING MODE IS F.
011100 01  CUSTOMER-FILE-REC                  PIC X(100).
011200*
011300 FD  ORDER-FILE
011400     LABEL RECORDS ARE STANDARD
011500     RECORDING MODE IS F.
011600 01  ORDER-FILE-REC                     PIC X(400).
011700*
011800******************************************************************
011900 WORKING-STORAGE SECTION.
012000******************************************************************
012100*
012200 01  WS-FIELDS.
012300     05  WS-CTLFILE-STATUS          PIC X(02)  VALUE SPACES.
012400     05  WS-PRODFILE-STATUS         PIC X(02)  VALUE SPACES.
012500     05  WS-INVFILE-STATUS          PIC X(02)  VALUE SPACES.
012600     05  WS-CUSTFILE-STATUS         PIC X(02)  VALUE SPACES.
012700     05  WS-ORDRFILE-STATUS         PIC X(02)  VALUE SPACES.
012800     05  WS-PRODFILE-EOF            PIC X(01)  VALUE 'N'.
012900     05  WS-INVFILE-EOF             PIC X(01)  VALUE 'N'.
013000     05  WS-CUSTFILE-EOF            PIC X(01)  VALUE 'N'.
013100     05  WS-ORDRFILE-EOF            PIC X(01)  VALUE 'N'.
013200     05  WS-PROGRAM-STATUS          PIC X(30)  VALUE SPACES.
013300     05  WS-ABORT-FILE              PIC X(20)  VALUE SPACES.
013400     05  WS-ABORT-REASON            PIC X(50)  VALUE SPACES.
013450     05  FILLER                     PIC X(05)  VALUE SPACES.
013500*
013600 01  WS-SUBSCRIPTS.
013700     05  WS-SUB1                    PIC 9(05)  COMP VALUE 0.
013800     05  WS-SUB1-DSP REDEFINES WS-SUB1
013900                                    PIC 9(05).
014000     05  WS-SUB2                    PIC 9(05)  COMP VALUE 0.
014250     05  FILLER                     PIC X(10)  VALUE SPACES.
014300*
014310 77  WS-LINE-SUB                    PIC 9(05)  COMP VALUE 0.
014320 77  WS-PTR                         PIC 9(04)  COMP VALUE 1.
014325 77  WS-SAVE-ENTRY                  PIC 9(05)  COMP VALUE 0.     PR20010312
014330*
014500 01  WS-PARSE-FIELDS.
014700     05  WS-TOKEN                   PIC X(40)  VALUE SPACES.
014800     05  WS-ID-TOK                  PIC X(06)  VALUE SPACES.
014900     05  WS-NAME-TOK                PIC X(40)  VALUE SPACES.
015000     05  WS-PRICE-TOK               PIC X(07)  VALUE SPACES.
015100     05  WS-CUS-TOK                 PIC X(06)  VALUE SPACES.
015200     05  WS-DATE-TOK                PIC X(10)  VALUE SPACES.
015300     05  WS-PENDING-TOK             PIC X(05)  VALUE SPACES.
015400     05  WS-DATE-PARTS REDEFINES WS-DATE-TOK.
015500         10  WS-DATE-CCYY-TOK       PIC X(04).
015600         10  FILLER                 PIC X(01).
015700         10  WS-DATE-MM-TOK         PIC X(02).
015800         10  FILLER                 PIC X(01).
015900         10  WS-DATE-DD-TOK         PIC X(02).
016000     05  WS-LINE-TOK                PIC X(14)  VALUE SPACES.
016100     05  WS-LINE-PROD-TOK           PIC X(06)  VALUE SPACES.
016200     05  WS-LINE-QTY-TOK            PIC X(07)  VALUE SPACES.
016300     05  WS-ORD-PRICE               PIC 9(07)  VALUE 0.
016400     05  WS-ORD-QTY                 PIC 9(07)  VALUE 0.
016500     05  WS-LINE-TOTAL              PIC 9(09)  COMP-3 VALUE 0.
016550     05  FILLER                     PIC X(05)  VALUE SPACES.
016600*
016700******************************************************************
016800*    MASTER TABLES - LOADED FROM THE DAY'S CSV EXTRACTS AND        *
016900*    PASSED BY REFERENCE TO WHORDSB WHEN A WALK-IN ORDER IS        *
017000*    ON THE CONTROL CARD.                                          *
017100******************************************************************
017200 01  WHPRD-MASTER.
017300     05  WHPRD-COUNT                PIC 9(05)  COMP VALUE 0.
017400     05  WHPRD-TABLE OCCURS 500 TIMES.
017500         COPY WHPRDCPY.
017550     05  FILLER                     PIC X(05)  VALUE SPACES.
017600*
017700 01  WHINV-MASTER.
017800     05  WHINV-COUNT                PIC 9(05)  COMP VALUE 0.
017900     05  WHINV-TABLE OCCURS 500 TIMES.
018000         COPY WHINVCPY.
018050     05  FILLER                     PIC X(05)  VALUE SPACES.
018100*
018200 01  WHCUS-MASTER.
018300     05  WHCUS-COUNT                PIC 9(05)  COMP VALUE 0.
018400     05  WHCUS-TABLE OCCURS 200 TIMES.
018500         COPY WHCUSCPY.
018550     05  FILLER                     PIC X(05)  VALUE SPACES.
018600*
018700 01  WHORD-MASTER.
018800     05  WHORD-COUNT                PIC 9(05)  COMP VALUE 0.
018900     05  WHORD-TABLE OCCURS 1000 TIMES.
019000         COPY WHORDCPY.
019050     05  FILLER                     PIC X(05)  VALUE SPACES.
019100*
019200 01  WHCTL-MASTER.
019300     COPY WHCTLCPY.
019350     03  FILLER                     PIC X(05)  VALUE SPACES.
019400*
019410 01  WHORDSB-REQUEST.
019420     05  WHORDSB-REQ-CUS-ID         PIC 9(06).
019430     05  WHORDSB-REQ-LINE-COUNT     PIC 9(03).
019440     05  WHORDSB-REQ-LINE-TABLE OCCURS 10 TIMES.
019450         10  WHORDSB-REQ-PROD-ID    PIC 9(06).
019460         10  WHORDSB-REQ-QTY        PIC 9(07).
019465     05  FILLER                     PIC X(05)  VALUE SPACES.
019470*
019480 01  WHORDSB-LINK.
019490     05  WHORDSB-RETURN-CODE        PIC 9(02).
019500         88  WHORDSB-OK                 VALUE 0.
019510         88  WHORDSB-EMPTY-REQUEST      VALUE 1.
019520         88  WHORDSB-UNKNOWN-CUSTOMER   VALUE 2.
019530         88  WHORDSB-UNKNOWN-PRODUCT    VALUE 3.
019540         88  WHORDSB-BAD-QUANTITY       VALUE 4.
019550     05  WHORDSB-BAD-LINE-NUM       PIC 9(03)  VALUE 0.
019555     05  FILLER                     PIC X(05)  VALUE SPACES.
019560*
019570******************************************************************
019600*    REVENUE REPORT WORK AREAS - SEE 600-BUILD-REVENUE-REPORT.     *
019700******************************************************************
019800 01  WHRPT-MASTER.
019900     05  WHRPT-COUNT                PIC 9(05)  COMP VALUE 0.
020000     05  WHRPT-TABLE OCCURS 1000 TIMES.
020100         COPY WHRPTCPY.
020150     05  FILLER                     PIC X(05)  VALUE SPACES.
020200*
020300 01  WS-FULFILLED-LIST.
020400     05  WS-FULFILLED-COUNT         PIC 9(05)  COMP VALUE 0.
020500     05  WS-FULFILLED-ENTRY OCCURS 1000 TIMES
020600                                    PIC 9(05)  COMP.
020650     05  FILLER                     PIC X(05)  VALUE SPACES.
020700*
020800 01  WS-CURRENT-DATE-HOLD           PIC 9(08)  VALUE 0.
020900*
021000******************************************************************
021100 PROCEDURE DIVISION.
021200******************************************************************
021300*
021400 000-MAIN.
021500     MOVE 'WHREV01 STARTED' TO WS-PROGRAM-STATUS.
021600     PERFORM 010-OPEN-FILES THRU 010-EXIT.
021700     PERFORM 050-READ-CONTROL-CARD THRU 050-EXIT.
021800     PERFORM 100-LOAD-PRODUCTS THRU 100-EXIT
021900         UNTIL WS-PRODFILE-EOF = 'Y'.
022000     PERFORM 150-LOAD-INVENTORY THRU 150-EXIT
022100         UNTIL WS-INVFILE-EOF = 'Y'.
022200     PERFORM 200-LOAD-CUSTOMERS THRU 200-EXIT
022300         UNTIL WS-CUSTFILE-EOF = 'Y'.
022400     PERFORM 250-LOAD-ORDERS THRU 250-EXIT
022500         UNTIL WS-ORDRFILE-EOF = 'Y'.
022600     IF WHCTL-ORDER-REQUESTED
022700         PERFORM 300-PLACE-CONTROL-CARD-ORDER THRU 300-EXIT.
022800     PERFORM 600-BUILD-REVENUE-REPORT THRU 600-EXIT.
022900     PERFORM 700-EXPORT-REPORT THRU 700-EXIT.
023000     PERFORM 950-CLOSE-FILES THRU 950-EXIT.
023100     MOVE 'WHREV01 ENDED' TO WS-PROGRAM-STATUS.
023200     GOBACK.
023300*
023400******************************************************************
023500*    010-OPEN-FILES THRU 010-EXIT                                 *
023600******************************************************************
023700 010-OPEN-FILES.
023800     OPEN INPUT CONTROL-FILE.
023900     IF WS-CTLFILE-STATUS NOT = '00'
024000         MOVE 'WHCTLCARD.DAT' TO WS-ABORT-FILE
024100         MOVE 'UNABLE TO OPEN CONTROL FILE' TO WS-ABORT-REASON
024200         PERFORM 900-ABORT-RUN THRU 900-EXIT.
024300     OPEN INPUT PRODUCT-FILE.
024400     IF WS-PRODFILE-STATUS NOT = '00'
024500         MOVE 'PRODUCTS.DAT' TO WS-ABORT-FILE
024600         MOVE 'UNABLE TO OPEN PRODUCT FILE' TO WS-ABORT-REASON
024700         PERFORM 900-ABORT-RUN THRU 900-EXIT.
024800     OPEN INPUT INVENTORY-FILE.
024900     IF WS-INVFILE-STATUS NOT = '00'
025000         MOVE 'INVENTORY.DAT' TO WS-ABORT-FILE
025100         MOVE 'UNABLE TO OPEN INVENTORY FILE' TO WS-ABORT-REASON
025200         PERFORM 900-ABORT-RUN THRU 900-EXIT.
025300     OPEN INPUT CUSTOMER-FILE.
025400     IF WS-CUSTFILE-STATUS NOT = '00'
025500         MOVE 'CUSTOMERS.DAT' TO WS-ABORT-FILE
025600         MOVE 'UNABLE TO OPEN CUSTOMER FILE' TO WS-ABORT-REASON
025700         PERFORM 900-ABORT-RUN THRU 900-EXIT.
025800     OPEN INPUT ORDER-FILE.
025900     IF WS-ORDRFILE-STATUS NOT = '00'
026000         MOVE 'ORDERS.DAT' TO WS-ABORT-FILE
026100         MOVE 'UNABLE TO OPEN ORDER FILE' TO WS-ABORT-REASON
026200         PERFORM 900-ABORT-RUN THRU 900-EXIT.
026300 010-EXIT.
026400     EXIT.
026500*
026600******************************************************************
026700*    050-READ-CONTROL-CARD THRU 050-EXIT                          *
026800*    One card only.  Field 1 is the export format (CSV/TXT/       *
026900*    HTML/JSON); field 2 is Y/N for a walk-in order this run;      *
027000*    if Y, field 3 is the requesting customer and the remaining   *
027100*    fields are productIdxqty tokens, same shape as an ORDERS.DAT  *
027200*    line's trailing fields.                                       *
027300******************************************************************
027400 050-READ-CONTROL-CARD.
027500     READ CONTROL-FILE
027600         AT END
027700             MOVE 'WHCTLCARD.DAT' TO WS-ABORT-FILE
027800             MOVE 'CONTROL CARD MISSING' TO WS-ABORT-REASON
027900             PERFORM 900-ABORT-RUN THRU 900-EXIT.
028000     IF WS-CTLFILE-STATUS NOT = '00' AND WS-CTLFILE-STATUS NOT = '10'
028100         MOVE 'WHCTLCARD.DAT' TO WS-ABORT-FILE
028200         MOVE 'I/O ERROR READING CONTROL CARD' TO WS-ABORT-REASON
028300         PERFORM 900-ABORT-RUN THRU 900-EXIT.
028400     MOVE 1 TO WS-PTR.
028500     UNSTRING CONTROL-FILE-REC DELIMITED BY ','
028600         INTO WHCTL-EXPORT-FORMAT WS-TOKEN
028700         WITH POINTER WS-PTR.
028800     MOVE WS-TOKEN (1:1) TO WHCTL-ORDER-REQUESTED-SW.
028900     IF NOT WHCTL-ORDER-REQUESTED
029000         GO TO 050-EXIT.
029100     UNSTRING CONTROL-FILE-REC DELIMITED BY ','
029200         INTO WS-CUS-TOK
029300         WITH POINTER WS-PTR.
029400     MOVE WS-CUS-TOK TO WHCTL-ORDER-CUS-ID.
029500     MOVE 0 TO WHCTL-ORDER-LINE-COUNT.
029600     MOVE 1 TO WS-LINE-SUB.
029700 051-READ-ONE-CARD-LINE.
029800     UNSTRING CONTROL-FILE-REC DELIMITED BY ','
029900         INTO WS-LINE-TOK
030000         WITH POINTER WS-PTR
030100         ON OVERFLOW MOVE SPACES TO WS-LINE-TOK.
030200     IF WS-LINE-TOK = SPACES
030300         GO TO 050-EXIT.
030400     ADD 1 TO WHCTL-ORDER-LINE-COUNT.
030500     UNSTRING WS-LINE-TOK DELIMITED BY 'X' OR 'x'
030600         INTO WS-LINE-PROD-TOK WS-LINE-QTY-TOK.
030700     MOVE WS-LINE-PROD-TOK
030800         TO WHCTL-LINE-PROD-ID (WHCTL-ORDER-LINE-COUNT).
030900     MOVE WS-LINE-QTY-TOK
031000         TO WHCTL-LINE-QTY (WHCTL-ORDER-LINE-COUNT).
031100     ADD 1 TO WS-LINE-SUB.
031200     GO TO 051-READ-ONE-CARD-LINE.
031300 050-EXIT.
031400     EXIT.
031500*
031600******************************************************************
031700*    100-LOAD-PRODUCTS THRU 100-EXIT                              *
031800*    BUSINESS RULE: PRODUCT-ID MUST BE UNIQUE - A DUPLICATE        *
031900*    ABORTS THE LOAD.  BLANK ROWS ARE SKIPPED, NOT AN ERROR.       *
032000******************************************************************
032100 100-LOAD-PRODUCTS.
032200     READ PRODUCT-FILE
032300         AT END
032400             MOVE 'Y' TO WS-PRODFILE-EOF
032500             GO TO 100-EXIT.
032600     IF WS-PRODFILE-STATUS NOT = '00'
032700         MOVE 'PRODUCTS.DAT' TO WS-ABORT-FILE
032800         MOVE 'I/O ERROR READING PRODUCT FILE' TO WS-ABORT-REASON
032900         PERFORM 900-ABORT-RUN THRU 900-EXIT.
033000     IF PRODUCT-FILE-REC = SPACES
033100         GO TO 100-EXIT.
033200     MOVE 1 TO WS-PTR.
033300     UNSTRING PRODUCT-FILE-REC DELIMITED BY ','
033400         INTO WS-ID-TOK WS-NAME-TOK WS-PRICE-TOK
033500         WITH POINTER WS-PTR.
033600     IF WS-ID-TOK NOT NUMERIC OR WS-PRICE-TOK NOT NUMERIC
033700         MOVE 'PRODUCTS.DAT' TO WS-ABORT-FILE
033800         MOVE 'NON-NUMERIC PRODUCT-ID OR PRICE' TO WS-ABORT-REASON
033900         PERFORM 900-ABORT-RUN THRU 900-EXIT.
034000     MOVE 1 TO WS-SUB1.
034100 101-CHECK-DUPLICATE-PRODUCT.
034200     IF WS-SUB1 > WHPRD-COUNT
034300         GO TO 102-ADD-PRODUCT.
034400     IF WHPRD-ID (WS-SUB1) = WS-ID-TOK
034500         MOVE 'PRODUCTS.DAT' TO WS-ABORT-FILE
034600         MOVE 'DUPLICATE PRODUCT-ID' TO WS-ABORT-REASON
034700         PERFORM 900-ABORT-RUN THRU 900-EXIT.
034800     ADD 1 TO WS-SUB1.
034900     GO TO 101-CHECK-DUPLICATE-PRODUCT.
035000 102-ADD-PRODUCT.
035100     ADD 1 TO WHPRD-COUNT.
035200     MOVE WS-ID-TOK    TO WHPRD-ID (WHPRD-COUNT).
035300     MOVE WS-NAME-TOK  TO WHPRD-NAME (WHPRD-COUNT).
035400     MOVE WS-PRICE-TOK TO WHPRD-PRICE (WHPRD-COUNT).
035500 100-EXIT.
035600     EXIT.
035700*
035800******************************************************************
035900*    150-LOAD-INVENTORY THRU 150-EXIT                             *
036000*    BUSINESS RULE: INV-PRODUCT-ID MUST ALREADY BE ON THE          *
036100*    PRODUCT TABLE - PRODUCTS.DAT LOADS FIRST FOR EXACTLY THIS     *
036200*    REASON.                                                       *
036300******************************************************************
036400 150-LOAD-INVENTORY.
036500     READ INVENTORY-FILE
036600         AT END
036700             MOVE 'Y' TO WS-INVFILE-EOF
036800             GO TO 150-EXIT.
036900     IF WS-INVFILE-STATUS NOT = '00'
037000         MOVE 'INVENTORY.DAT' TO WS-ABORT-FILE
037100         MOVE 'I/O ERROR READING INVENTORY FILE' TO WS-ABORT-REASON
037200         PERFORM 900-ABORT-RUN THRU 900-EXIT.
037300     IF INVENTORY-FILE-REC = SPACES
037400         GO TO 150-EXIT.
037500     MOVE 1 TO WS-PTR.
037600     UNSTRING INVENTORY-FILE-REC DELIMITED BY ','
037700         INTO WS-ID-TOK WS-PRICE-TOK
037800         WITH POINTER WS-PTR.
037900     IF WS-ID-TOK NOT NUMERIC OR WS-PRICE-TOK NOT NUMERIC
038000         MOVE 'INVENTORY.DAT' TO WS-ABORT-FILE
038100         MOVE 'NON-NUMERIC PRODUCT-ID OR QUANTITY' TO
038200             WS-ABORT-REASON
038300         PERFORM 900-ABORT-RUN THRU 900-EXIT.
038400     MOVE 1 TO WS-SUB1.
038500 151-VERIFY-PRODUCT-ON-FILE.
038600     IF WS-SUB1 > WHPRD-COUNT
038700         MOVE 'INVENTORY.DAT' TO WS-ABORT-FILE
038800         MOVE 'UNKNOWN PRODUCT-ID ON INVENTORY ROW' TO
038900             WS-ABORT-REASON
039000         PERFORM 900-ABORT-RUN THRU 900-EXIT.
039100     IF WHPRD-ID (WS-SUB1) = WS-ID-TOK
039200         GO TO 152-ADD-INVENTORY.
039300     ADD 1 TO WS-SUB1.
039400     GO TO 151-VERIFY-PRODUCT-ON-FILE.
039500 152-ADD-INVENTORY.
039600     ADD 1 TO WHINV-COUNT.
039700     MOVE WS-ID-TOK    TO WHINV-PROD-ID (WHINV-COUNT).
039800     MOVE WS-PRICE-TOK TO WHINV-QTY (WHINV-COUNT).
039900 150-EXIT.
040000     EXIT.
040100*
040200******************************************************************
040300*    200-LOAD-CUSTOMERS THRU 200-EXIT                             *
040400******************************************************************
040500 200-LOAD-CUSTOMERS.
040600     READ CUSTOMER-FILE
040700         AT END
040800             MOVE 'Y' TO WS-CUSTFILE-EOF
040900             GO TO 200-EXIT.
041000     IF WS-CUSTFILE-STATUS NOT = '00'
041100         MOVE 'CUSTOMERS.DAT' TO WS-ABORT-FILE
041200         MOVE 'I/O ERROR READING CUSTOMER FILE' TO WS-ABORT-REASON
041300         PERFORM 900-ABORT-RUN THRU 900-EXIT.
041400     IF CUSTOMER-FILE-REC = SPACES
041500         GO TO 200-EXIT.
041600     MOVE 1 TO WS-PTR.
041700     UNSTRING CUSTOMER-FILE-REC DELIMITED BY ','
041800         INTO WS-ID-TOK WS-NAME-TOK
041900         WITH POINTER WS-PTR.
042000     IF WS-ID-TOK NOT NUMERIC
042100         MOVE 'CUSTOMERS.DAT' TO WS-ABORT-FILE
042200         MOVE 'NON-NUMERIC CUSTOMER-ID' TO WS-ABORT-REASON
042300         PERFORM 900-ABORT-RUN THRU 900-EXIT.
042400     ADD 1 TO WHCUS-COUNT.
042500     MOVE WS-ID-TOK   TO WHCUS-ID (WHCUS-COUNT).
042600     MOVE WS-NAME-TOK TO WHCUS-NAME (WHCUS-COUNT).
042700 200-EXIT.
042800     EXIT.
042900*
043000******************************************************************
043100*    250-LOAD-ORDERS THRU 250-EXIT                                *
043200*    FOUR FIXED FIELDS (ID, CUSTOMER-ID, DATE, PENDING) THEN A     *
043300*    VARIABLE NUMBER OF productIdxqty FIELDS, ONE PER ORDER        *
043400*    LINE - SEE 255-READ-ONE-ORDER-LINE.                           *
043500******************************************************************
043600 250-LOAD-ORDERS.
043700     READ ORDER-FILE
043800         AT END
043900             MOVE 'Y' TO WS-ORDRFILE-EOF
044000             GO TO 250-EXIT.
044100     IF WS-ORDRFILE-STATUS NOT = '00'
044200         MOVE 'ORDERS.DAT' TO WS-ABORT-FILE
044300         MOVE 'I/O ERROR READING ORDER FILE' TO WS-ABORT-REASON
044400         PERFORM 900-ABORT-RUN THRU 900-EXIT.
044500     IF ORDER-FILE-REC = SPACES
044600         GO TO 250-EXIT.
044700     MOVE 1 TO WS-PTR.
044800     UNSTRING ORDER-FILE-REC DELIMITED BY ','
044900         INTO WS-ID-TOK WS-CUS-TOK WS-DATE-TOK WS-PENDING-TOK
045000         WITH POINTER WS-PTR.
045100     IF WS-ID-TOK NOT NUMERIC OR WS-CUS-TOK NOT NUMERIC
045200         MOVE 'ORDERS.DAT' TO WS-ABORT-FILE
045300         MOVE 'NON-NUMERIC ORDER-ID OR CUSTOMER-ID' TO
045400             WS-ABORT-REASON
045500         PERFORM 900-ABORT-RUN THRU 900-EXIT.
045600     IF WS-DATE-CCYY-TOK NOT NUMERIC OR WS-DATE-MM-TOK NOT NUMERIC
045700         OR WS-DATE-DD-TOK NOT NUMERIC
045800         MOVE 'ORDERS.DAT' TO WS-ABORT-FILE
045900         MOVE 'ORDER-DATE NOT IN yyyy-MM-dd FORMAT' TO
046000             WS-ABORT-REASON
046100         PERFORM 900-ABORT-RUN THRU 900-EXIT.
046200     MOVE 1 TO WS-SUB1.
046300 251-VERIFY-CUSTOMER-ON-FILE.
046400     IF WS-SUB1 > WHCUS-COUNT
046500         MOVE 'ORDERS.DAT' TO WS-ABORT-FILE
046600         MOVE 'UNKNOWN ORDER-CUSTOMER-ID' TO WS-ABORT-REASON
046700         PERFORM 900-ABORT-RUN THRU 900-EXIT.
046800     IF WHCUS-ID (WS-SUB1) = WS-CUS-TOK
046900         GO TO 252-ADD-ORDER-HEADER.
047000     ADD 1 TO WS-SUB1.
047100     GO TO 251-VERIFY-CUSTOMER-ON-FILE.
047200 252-ADD-ORDER-HEADER.
047300     ADD 1 TO WHORD-COUNT.
047400     MOVE WS-ID-TOK        TO WHORD-ID (WHORD-COUNT).
047500     MOVE WS-CUS-TOK       TO WHORD-CUS-ID (WHORD-COUNT).
047600     MOVE WS-DATE-CCYY-TOK TO WHORD-DATE-CCYY (WHORD-COUNT).
047700     MOVE WS-DATE-MM-TOK   TO WHORD-DATE-MM (WHORD-COUNT).
047800     MOVE WS-DATE-DD-TOK   TO WHORD-DATE-DD (WHORD-COUNT).
047900     IF WS-PENDING-TOK (1:4) = 'true'
048000         MOVE 'Y' TO WHORD-PENDING-SW (WHORD-COUNT)
048100     ELSE
048200         MOVE 'N' TO WHORD-PENDING-SW (WHORD-COUNT).
048300     MOVE WHORD-COUNT TO WHORD-SEQ (WHORD-COUNT).
048500     MOVE 0 TO WHORD-LINE-COUNT (WHORD-COUNT).
048600 253-READ-ONE-ORDER-LINE.
048700     UNSTRING ORDER-FILE-REC DELIMITED BY ','
048800         INTO WS-LINE-TOK
048900         WITH POINTER WS-PTR
049000         ON OVERFLOW MOVE SPACES TO WS-LINE-TOK.
049100     IF WS-LINE-TOK = SPACES
049200         GO TO 250-EXIT.
049300     UNSTRING WS-LINE-TOK DELIMITED BY 'X' OR 'x'
049400         INTO WS-LINE-PROD-TOK WS-LINE-QTY-TOK.
049500     IF WS-LINE-PROD-TOK NOT NUMERIC OR WS-LINE-QTY-TOK NOT NUMERIC
049600         MOVE 'ORDERS.DAT' TO WS-ABORT-FILE
049700         MOVE 'NON-NUMERIC ORDER-LINE PRODUCT-ID OR QTY' TO
049800             WS-ABORT-REASON
049900         PERFORM 900-ABORT-RUN THRU 900-EXIT.
050000     MOVE 1 TO WS-SUB2.
050100 254-VERIFY-LINE-PRODUCT.
050200     IF WS-SUB2 > WHPRD-COUNT
050300         MOVE 'ORDERS.DAT' TO WS-ABORT-FILE
050400         MOVE 'UNKNOWN ORDER-LINE PRODUCT-ID' TO WS-ABORT-REASON
050500         PERFORM 900-ABORT-RUN THRU 900-EXIT.
050600     IF WHPRD-ID (WS-SUB2) = WS-LINE-PROD-TOK
050700         GO TO 255-ADD-ORDER-LINE.
050800     ADD 1 TO WS-SUB2.
050900     GO TO 254-VERIFY-LINE-PRODUCT.
051000 255-ADD-ORDER-LINE.
051100     ADD 1 TO WHORD-LINE-COUNT (WHORD-COUNT).
051200     MOVE WHORD-LINE-COUNT (WHORD-COUNT) TO WS-LINE-SUB.
051300     MOVE WS-LINE-PROD-TOK
051400         TO WHOLN-PROD-ID (WHORD-COUNT, WS-LINE-SUB).
051500     MOVE WS-LINE-QTY-TOK
051600         TO WHOLN-QTY (WHORD-COUNT, WS-LINE-SUB).
051700     GO TO 253-READ-ONE-ORDER-LINE.
051800 250-EXIT.
051900     EXIT.
052000*
052100******************************************************************
052200*    300-PLACE-CONTROL-CARD-ORDER THRU 300-EXIT                   *
052300*    Builds a WHORDSB-REQUEST from the control card's walk-in     *
052400*    order fields and CALLs WHORDSB.  A bad request (unknown      *
052500*    customer or product, bad quantity) aborts the run the same   *
052600*    as a bad load row - a walk-in order on the card is only       *
052700*    ever asked for when Purchasing means it to succeed.          *
052800******************************************************************
052900 300-PLACE-CONTROL-CARD-ORDER.
053000     MOVE WHCTL-ORDER-CUS-ID TO WHORDSB-REQ-CUS-ID.
053100     MOVE WHCTL-ORDER-LINE-COUNT TO WHORDSB-REQ-LINE-COUNT.
053200     MOVE 1 TO WS-LINE-SUB.
053300 301-COPY-ONE-CARD-LINE.
053400     IF WS-LINE-SUB > WHCTL-ORDER-LINE-COUNT
053500         GO TO 302-CALL-WHORDSB.
053600     MOVE WHCTL-LINE-PROD-ID (WS-LINE-SUB)
053700         TO WHORDSB-REQ-PROD-ID (WS-LINE-SUB).
053800     MOVE WHCTL-LINE-QTY (WS-LINE-SUB)
053900         TO WHORDSB-REQ-QTY (WS-LINE-SUB).
054000     ADD 1 TO WS-LINE-SUB.
054100     GO TO 301-COPY-ONE-CARD-LINE.
054200 302-CALL-WHORDSB.
054300     CALL 'WHORDSB' USING WHPRD-MASTER, WHINV-MASTER,
054400         WHCUS-MASTER, WHORD-MASTER, WHORDSB-REQUEST,
054500         WHORDSB-LINK.
054600     IF NOT WHORDSB-OK
054700         MOVE 'WHCTLCARD.DAT' TO WS-ABORT-FILE
054800         MOVE 'WALK-IN ORDER REQUEST REJECTED BY WHORDSB' TO
054900             WS-ABORT-REASON
055000         PERFORM 900-ABORT-RUN THRU 900-EXIT.
055100 300-EXIT.
055200     EXIT.
055300*
055400******************************************************************
055500*    600-BUILD-REVENUE-REPORT THRU 600-EXIT                       *
055600*    Filters out pending orders, sorts the remainder by order     *
055700*    date (stable), then accumulates one report row per date.     *
055800******************************************************************
055900 600-BUILD-REVENUE-REPORT.
056000     PERFORM 605-FILTER-FULFILLED-ORDERS THRU 605-EXIT.
056100     PERFORM 610-SORT-FULFILLED-ORDERS THRU 610-EXIT.
056200     PERFORM 620-ACCUMULATE-BY-DATE THRU 620-EXIT.
056300 600-EXIT.
056400     EXIT.
056500*
056600 605-FILTER-FULFILLED-ORDERS.
056700     MOVE 0 TO WS-FULFILLED-COUNT.
056800     MOVE 1 TO WS-SUB1.
056900 606-CHECK-ONE-ORDER.
057000     IF WS-SUB1 > WHORD-COUNT
057100         GO TO 605-EXIT.
057200     IF WHORD-IS-FULFILLED (WS-SUB1)
057300         ADD 1 TO WS-FULFILLED-COUNT
057400         MOVE WS-SUB1 TO WS-FULFILLED-ENTRY (WS-FULFILLED-COUNT).
057500     ADD 1 TO WS-SUB1.
057600     GO TO 606-CHECK-ONE-ORDER.
057700 605-EXIT.
057800     EXIT.
057900*
058000******************************************************************
058100*    610-SORT-FULFILLED-ORDERS THRU 610-EXIT                      *
058200*    Straight insertion sort over WS-FULFILLED-ENTRY, ascending   *
058300*    on the referenced order's WHORD-DATE.  Insertion sort only    *
058400*    moves an entry past others that compare STRICTLY GREATER,    *
058500*    so orders that tie on date keep their original (load)        *
058600*    sequence - see amendment 01/02/14 above.                      *
058700******************************************************************
058800 610-SORT-FULFILLED-ORDERS.
058900     IF WS-FULFILLED-COUNT < 2
059000         GO TO 610-EXIT.
059100     MOVE 2 TO WS-SUB1.
059200 611-INSERT-ONE-ENTRY.
059300     IF WS-SUB1 > WS-FULFILLED-COUNT
059400         GO TO 610-EXIT.
059500     MOVE WS-FULFILLED-ENTRY (WS-SUB1) TO WS-SAVE-ENTRY.        PR20010312
059600     MOVE WS-SUB1 TO WS-SUB2.
059700 612-SHIFT-ONE-LEFT.
059800     IF WS-SUB2 = 1
059900         GO TO 613-PLACE-ENTRY.
060000     IF WHORD-DATE (WS-FULFILLED-ENTRY (WS-SUB2 - 1))
060100             > WHORD-DATE (WS-SAVE-ENTRY)                       PR20010312
060200         MOVE WS-FULFILLED-ENTRY (WS-SUB2 - 1)
060300             TO WS-FULFILLED-ENTRY (WS-SUB2)
060400         SUBTRACT 1 FROM WS-SUB2
060500         GO TO 612-SHIFT-ONE-LEFT.
060600 613-PLACE-ENTRY.
060700     MOVE WS-SAVE-ENTRY TO WS-FULFILLED-ENTRY (WS-SUB2).        PR20010312
060800     ADD 1 TO WS-SUB1.
060900     GO TO 611-INSERT-ONE-ENTRY.
061000 610-EXIT.
061100     EXIT.
061200*
061300******************************************************************
061400*    620-ACCUMULATE-BY-DATE THRU 620-EXIT                         *
061500*    Seeds the "Date"/"Total revenue" caption rows, then control-  PR20010319
061510*    breaks on WHORD-DATE over the now date-ordered                PR20010319
061600*    WS-FULFILLED-ENTRY list.  A new date starts a new             *
061700*    WHRPT-TABLE row; the same date adds to the current row.       *
061800******************************************************************
061900 620-ACCUMULATE-BY-DATE.
061910     PERFORM 615-SEED-REPORT-HEADER THRU 615-EXIT.              PR20010319
062100     MOVE 0 TO WS-CURRENT-DATE-HOLD.
062200     MOVE 1 TO WS-SUB1.
062300 621-ACCUMULATE-ONE-ORDER.
062400     IF WS-SUB1 > WS-FULFILLED-COUNT
062500         GO TO 620-EXIT.
062600     MOVE WS-FULFILLED-ENTRY (WS-SUB1) TO WS-SUB2.
062700     PERFORM 625-CALC-ORDER-TOTAL THRU 625-EXIT.
062800     IF WHORD-DATE (WS-SUB2) NOT = WS-CURRENT-DATE-HOLD         PR20010319
063000         ADD 1 TO WHRPT-COUNT
063050         MOVE SPACES TO WHRPT-LABEL (WHRPT-COUNT)                PR20010319
063100         MOVE WHORD-DATE (WS-SUB2) TO WHRPT-DATE (WHRPT-COUNT)
063200         MOVE WHORD-DATE (WS-SUB2) TO WS-CURRENT-DATE-HOLD
063300         MOVE 0 TO WHRPT-TOTAL (WHRPT-COUNT).
063400     ADD WS-LINE-TOTAL TO WHRPT-TOTAL (WHRPT-COUNT).
063500     ADD 1 TO WS-SUB1.
063600     GO TO 621-ACCUMULATE-ONE-ORDER.
063700 620-EXIT.
063800     EXIT.
063850*
063860******************************************************************
063870*    615-SEED-REPORT-HEADER THRU 615-EXIT                         PR20010319
063880*    Writes the two column-caption rows ("Date", "Total           PR20010319
063890*    revenue") WHEXPRT 200/300/400 build their one header line    PR20010319
063891*    from - WHRPT-DATE/WHRPT-TOTAL are unused on these two rows.   PR20010319
063892******************************************************************
063893 615-SEED-REPORT-HEADER.
063894     MOVE 0 TO WHRPT-COUNT.
063895     ADD 1 TO WHRPT-COUNT.
063896     MOVE 'DATE' TO WHRPT-LABEL (WHRPT-COUNT).
063897     MOVE 0 TO WHRPT-DATE (WHRPT-COUNT).
063898     MOVE 0 TO WHRPT-TOTAL (WHRPT-COUNT).
063899     ADD 1 TO WHRPT-COUNT.
063900     MOVE 'TOTAL REVENUE' TO WHRPT-LABEL (WHRPT-COUNT).
063901     MOVE 0 TO WHRPT-DATE (WHRPT-COUNT).
063902     MOVE 0 TO WHRPT-TOTAL (WHRPT-COUNT).
063903 615-EXIT.
063904     EXIT.
063905*
064000******************************************************************
064100*    625-CALC-ORDER-TOTAL THRU 625-EXIT                           *
064200*    Order total = sum over its lines of PRODUCT-PRICE * QTY.     *
064300*    WS-SUB2 on entry is the WHORD-TABLE subscript of the order.  *
064400******************************************************************
064500 625-CALC-ORDER-TOTAL.
064600     MOVE 0 TO WS-LINE-TOTAL.
064700     MOVE 1 TO WS-LINE-SUB.
064800 626-CALC-ONE-LINE.
064900     IF WS-LINE-SUB > WHORD-LINE-COUNT (WS-SUB2)
065000         GO TO 625-EXIT.
065100     PERFORM 628-FIND-LINE-PRODUCT THRU 628-EXIT.
065200     COMPUTE WS-LINE-TOTAL = WS-LINE-TOTAL +
065300         (WS-ORD-PRICE * WHOLN-QTY (WS-SUB2, WS-LINE-SUB)).
065400     ADD 1 TO WS-LINE-SUB.
065500     GO TO 626-CALC-ONE-LINE.
065600 625-EXIT.
065700     EXIT.
065800*
065900 628-FIND-LINE-PRODUCT.
066000     MOVE 1 TO WS-SUB1.
066100 629-SEARCH-LINE-PRODUCT.
066200     IF WS-SUB1 > WHPRD-COUNT
066300         MOVE 0 TO WS-ORD-PRICE
066400         GO TO 628-EXIT.
066500     IF WHPRD-ID (WS-SUB1) = WHOLN-PROD-ID (WS-SUB2, WS-LINE-SUB)
066600         MOVE WHPRD-PRICE (WS-SUB1) TO WS-ORD-PRICE
066700         GO TO 628-EXIT.
066800     ADD 1 TO WS-SUB1.
066900     GO TO 629-SEARCH-LINE-PRODUCT.
067000 628-EXIT.
067100     EXIT.
067200*
067300******************************************************************
067400*    700-EXPORT-REPORT THRU 700-EXIT                              *
067500*    Hands WHRPT-MASTER and the export-format switch off the      *
067600*    control card to WHEXPRT, which owns REPORT.DAT.               *
067700******************************************************************
067800 700-EXPORT-REPORT.
067900     CALL 'WHEXPRT' USING WHCTL-CARD, WHRPT-MASTER.
068000 700-EXIT.
068100     EXIT.
068200*
068300******************************************************************
068400*    900-ABORT-RUN THRU 900-EXIT                                  *
068500*    EVERY LOAD-TIME VALIDATION FAILURE COMES THROUGH HERE.        *
068600*    NO PARTIAL COMMIT - THE RUN ENDS WITH A NONZERO RETURN CODE   *
068700*    AND NO REPORT IS PRODUCED.                                    *
068800******************************************************************
068900 900-ABORT-RUN.
069000     DISPLAY 'WHREV01 - RUN ABORTED - FILE: ' WS-ABORT-FILE.
069100     DISPLAY 'WHREV01 - REASON: ' WS-ABORT-REASON.
069200     PERFORM 950-CLOSE-FILES THRU 950-EXIT.
069300     MOVE 16 TO RETURN-CODE.
069400     GOBACK.
069500 900-EXIT.
069600     EXIT.
069700*
069800******************************************************************
069900*    950-CLOSE-FILES THRU 950-EXIT                                *
070000******************************************************************
070100 950-CLOSE-FILES.
070200     CLOSE CONTROL-FILE.
070300     CLOSE PRODUCT-FILE.
070400     CLOSE INVENTORY-FILE.
070500     CLOSE CUSTOMER-FILE.
070600     CLOSE ORDER-FILE.
070700 950-EXIT.
070800     EXIT.
070900*
071000*  END OF PROGRAM WHREV01
