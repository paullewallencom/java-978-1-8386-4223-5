000100******************************************************************
000200*                                                                *
000300* COPYBOOK NAME = WHCTLCPY                                       *
000400*                                                                *
000500* DESCRIPTIVE NAME = WAREHOUSE BATCH REVENUE SYSTEM -            *
000600*                     RUN CONTROL CARD                           *
000700*                                                                *
000800* FUNCTION =                                                     *
000900*      Describes the one control card read by WHREV01 from       *
001000*      WHCTLCARD.DAT ahead of the four master/transaction        *
001100*      files.  The card is comma-delimited text, same as the    *
001200*      masters, and names:                                       *
001300*        - which of the four export formats WHEXPRT is to run    *
001400*        - whether a walk-in order is to be placed this run      *
001500*          against the just-loaded masters before the revenue    *
001600*          report is built (field 2 = 'Y'), and if so the        *
001700*          requesting customer and line items (productIdxqty,   *
001800*          same token shape as an ORDERS.DAT line)                *
001900*                                                                *
002000*----------------------------------------------------------------*
002100*     AMENDMENT HISTORY                                          *
002200*                                                                *
002300*      DATE       AUTHOR     DESCRIPTION                         *
002400*      96/01/08   PLT        ORIGINAL COPYBOOK - CR-1996-002,    *
002500*                            ADDED WHEN THE TXT/HTML/JSON        *
002600*                            EXPORTS WERE BUILT ALONGSIDE CSV    *
002700*                            AND A RUN-TIME SWITCH WAS NEEDED    *
002800*      98/11/09   DMO        Y2K REVIEW - NO DATE FIELDS HERE,   *
002900*                            NO CHANGE REQUIRED  - PR-98-1134    *
003000*                                                                *
003100******************************************************************
003200     03  WHCTL-CARD.
003300         05  WHCTL-EXPORT-FORMAT        PIC X(04).
003400             88  WHCTL-FMT-CSV              VALUE 'CSV '.
003500             88  WHCTL-FMT-TXT              VALUE 'TXT '.
003600             88  WHCTL-FMT-HTML             VALUE 'HTML'.
003700             88  WHCTL-FMT-JSON             VALUE 'JSON'.
003800         05  WHCTL-ORDER-REQUESTED-SW   PIC X(01).
003900             88  WHCTL-ORDER-REQUESTED      VALUE 'Y'.
004000         05  WHCTL-ORDER-CUS-ID         PIC 9(06).
004100         05  WHCTL-ORDER-LINE-COUNT     PIC 9(03).
004200         05  WHCTL-ORDER-LINE-TABLE OCCURS 10 TIMES.
004400             10  WHCTL-LINE-PROD-ID     PIC 9(06).
004500             10  WHCTL-LINE-QTY         PIC 9(07).
004600         05  FILLER                      PIC X(07).
