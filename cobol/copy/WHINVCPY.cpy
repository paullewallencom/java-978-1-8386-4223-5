000100******************************************************************
000200*                                                                *
000300* COPYBOOK NAME = WHINVCPY                                       *
000400*                                                                *
000500* DESCRIPTIVE NAME = WAREHOUSE BATCH REVENUE SYSTEM -            *
000600*                     ON-HAND INVENTORY TABLE ENTRY              *
000700*                                                                *
000800* FUNCTION =                                                     *
000900*      Describes one entry of the INV-TABLE built in WHREV01     *
001000*      from INVENTORY.DAT.  The table is keyed (sequentially     *
001100*      searched) by WHINV-PROD-ID, which must already have a     *
001200*      matching WHPRD-ID in PRD-TABLE before this entry is       *
001300*      accepted - see WHREV01 150-LOAD-INVENTORY.                *
001400*                                                                *
001500*----------------------------------------------------------------*
001600*     AMENDMENT HISTORY                                          *
001700*                                                                *
001800*      DATE       AUTHOR     DESCRIPTION                         *
001900*      89/03/14   RJH        ORIGINAL COPYBOOK - CR-1989-004     *
002000*      94/05/20   PLT        QUANTITY WIDENED 9(5) TO 9(7) FOR   *
002100*                            SEASONAL OVERSTOCK - PR-94-0612     *
002200*      98/11/09   DMO        Y2K REVIEW - NO DATE FIELDS HERE,   *
002300*                            NO CHANGE REQUIRED  - PR-98-1134    *
002400*                                                                *
002500******************************************************************
002600*    WHINV-QTY IS SIGNED - WHORDSB DECREMENTS STOCK UNCONDITIONALLY*
002650*    WITH NO MINIMUM-ON-HAND CHECK, SO A HOT ITEM CAN GO NEGATIVE. *
002700     10  WHINV-ENTRY.
002800         15  WHINV-PROD-ID              PIC 9(06).
002900         15  WHINV-QTY                  PIC S9(07)   COMP-3.
003000         15  FILLER                      PIC X(05).
