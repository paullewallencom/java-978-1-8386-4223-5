000100******************************************************************
000200*                                                                *
000300* COPYBOOK NAME = WHCUSCPY                                       *
000400*                                                                *
000500* DESCRIPTIVE NAME = WAREHOUSE BATCH REVENUE SYSTEM -            *
000600*                     CUSTOMER ROSTER TABLE ENTRY                *
000700*                                                                *
000800* FUNCTION =                                                     *
000900*      Describes one entry of the CUS-TABLE built in WHREV01     *
001000*      from CUSTOMERS.DAT.  Every WHORD-CUS-ID on an order, and  *
001100*      every walk-in order request handed to WHORDSB, must       *
001200*      resolve to an entry in this table.                        *
001300*                                                                *
001400*----------------------------------------------------------------*
001500*     AMENDMENT HISTORY                                          *
001600*                                                                *
001700*      DATE       AUTHOR     DESCRIPTION                         *
001800*      89/03/14   RJH        ORIGINAL COPYBOOK - CR-1989-004     *
001900*      98/11/09   DMO        Y2K REVIEW - NO DATE FIELDS HERE,   *
002000*                            NO CHANGE REQUIRED  - PR-98-1134    *
002100*                                                                *
002200******************************************************************
002300     10  WHCUS-ENTRY.
002400         15  WHCUS-ID                   PIC 9(06).
002500         15  WHCUS-NAME                 PIC X(40).
002600         15  FILLER                      PIC X(08).
