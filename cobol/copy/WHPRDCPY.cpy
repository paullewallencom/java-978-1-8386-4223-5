000100******************************************************************
000200*                                                                *
000300* COPYBOOK NAME = WHPRDCPY                                       *
000400*                                                                *
000500* DESCRIPTIVE NAME = WAREHOUSE BATCH REVENUE SYSTEM -            *
000600*                     PRODUCT CATALOG TABLE ENTRY                *
000700*                                                                *
000800* FUNCTION =                                                     *
000900*      Describes one entry of the PRODUCT-TABLE built in         *
001000*      WHREV01 from PRODUCTS.DAT.  One entry per catalog item.   *
001100*      The table is held in load (PRODUCTS.DAT) sequence and     *
001200*      searched sequentially - the catalog is small enough that *
001300*      a keyed access method was never justified.                *
001400*                                                                *
001500*----------------------------------------------------------------*
001600*     AMENDMENT HISTORY                                          *
001700*                                                                *
001800*      DATE       AUTHOR     DESCRIPTION                         *
001900*      89/03/14   RJH        ORIGINAL COPYBOOK - CR-1989-004     *
002000*      91/07/02   RJH        PRD-PRICE WIDENED 9(5) TO 9(7)      *
002100*                            PER INVENTORY-DEPT REQUEST          *
002200*      98/11/09   DMO        Y2K REVIEW - NO DATE FIELDS HERE,   *
002300*                            NO CHANGE REQUIRED  - PR-98-1134    *
002400*                                                                *
002500******************************************************************
002600     10  WHPRD-ENTRY.
002700         15  WHPRD-ID                   PIC 9(06).
002800         15  WHPRD-NAME                 PIC X(40).
002900         15  WHPRD-PRICE                PIC 9(07).
003000         15  FILLER                      PIC X(10).
