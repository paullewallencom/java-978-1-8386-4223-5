000100******************************************************************
000200*                                                                *
000300* COPYBOOK NAME = WHRPTCPY                                       *
000400*                                                                *
000500* DESCRIPTIVE NAME = WAREHOUSE BATCH REVENUE SYSTEM -            *
000600*                     DAILY REVENUE REPORT ROW TABLE ENTRY       *
000700*                                                                *
000800* FUNCTION =                                                     *
000900*      Describes one row of the two-column (date / total        *
001000*      revenue) control-break report built by WHREV01            *
001100*      620-ACCUMULATE-BY-DATE and handed to WHEXPRT on the       *
001200*      WHRPT-LINK linkage for serialization.  WHRPT-DATE-PARTS   *
001300*      breaks WHRPT-DATE out into CCYY/MM/DD the same way        *
001400*      WHORDCPY does for WHORD-DATE, so WHEXPRT 150-FORMAT-DATE  *
001500*      can build the yyyy-MM-dd text a field at a time.  THE     *
001510*      FIRST TWO ROWS OF THE TABLE ARE A "DATE"/"TOTAL REVENUE"  *
001520*      CAPTION PAIR WHREV01 615-SEED-REPORT-HEADER BUILDS VIA    *
001530*      WHRPT-LABEL - WHRPT-DATE/WHRPT-TOTAL ARE UNUSED ON THOSE  *
001540*      TWO ROWS.  EVERY ROW AFTER THAT IS A DATE ROW, AND        *
001550*      WHRPT-LABEL IS BLANK ON EVERY ONE OF THOSE.               *
001600*                                                                *
001700*----------------------------------------------------------------*
001800*     AMENDMENT HISTORY                                          *
001900*                                                                *
002000*      DATE       AUTHOR     DESCRIPTION                         *
002100*      91/02/11   RJH        ORIGINAL COPYBOOK, CSV EXPORT ONLY  *
002200*                            - CR-1991-002                      *
002300*      97/06/30   PLT        ADDED WHRPT-TOTAL-ED REDEFINES FOR  *
002400*                            THE NEW TXT EXPORT - PR-97-0459     *
002450*      01/03/05   DMO        DROPPED WHRPT-LABEL - IT WAS NEVER  *
002460*                            MOVED TO OR READ BY ANYTHING.  THE  *
002470*                            "DATE"/"TOTAL REVENUE" COLUMN       *
002480*                            HEADINGS ARE LITERALS IN WHEXPRT,   *
002490*                            NOT PART OF THIS ROW - PR-01-0061   *
002491*      01/03/12   RJH        DROPPED WHRPT-TOTAL-ED - NEVER      *
002492*                            REFERENCED, WHEXPRT BUILDS ITS OWN  *
002493*                            EDITED TOTAL IN WS-EDIT-TOTAL.      *
002494*                            ADDED WHRPT-DATE-PARTS SO           *
002495*                            150-FORMAT-DATE NO LONGER HAS TO    *
002496*                            REF-MOD WHRPT-DATE BY HAND -        *
002497*                            PR-01-0074                          *
002498*      01/03/19   RJH        PUT WHRPT-LABEL BACK - 01/03/05     *
002499*                            DROPPED IT TOO FAR, THE CAPTION     *
002501*                            TEXT NEEDED A FIELD TO LIVE IN, NOT *
002502*                            JUST A WHEXPRT LITERAL.  WHREV01    *
002503*                            615-SEED-REPORT-HEADER NOW WRITES   *
002504*                            TWO CAPTION ROWS AHEAD OF THE DATE  *
002505*                            ROWS - PR-01-0083                  *
002506*                                                                *
002600******************************************************************
002700     10  WHRPT-ROW.
002800         15  WHRPT-LABEL                PIC X(40).
002900         15  WHRPT-DATE                 PIC 9(08).
002950         15  WHRPT-DATE-PARTS REDEFINES WHRPT-DATE.
002960             20  WHRPT-DATE-CCYY        PIC 9(04).
002970             20  WHRPT-DATE-MM          PIC 9(02).
002980             20  WHRPT-DATE-DD          PIC 9(02).
003000         15  WHRPT-TOTAL                PIC 9(09).
003300         15  FILLER                      PIC X(19).
