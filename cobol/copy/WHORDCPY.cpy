000100******************************************************************
000200*                                                                *
000300* COPYBOOK NAME = WHORDCPY                                       *
000400*                                                                *
000500* DESCRIPTIVE NAME = WAREHOUSE BATCH REVENUE SYSTEM -            *
000600*                     ORDER HEADER / ORDER LINE TABLE ENTRY      *
000700*                                                                *
000800* FUNCTION =                                                     *
000900*      Describes one entry of the ORD-TABLE built in WHREV01     *
001000*      from ORDERS.DAT (historical orders) and appended to by    *
001100*      WHORDSB (one walk-in order per run, off the control       *
001200*      card).  WHORD-DATE carries the CCYYMMDD breakdown used    *
001300*      by the revenue control break.  Order total is NOT carried *
001400*      on this entry - per the source system's own design the    *
001500*      total is never persisted, it is recomputed on demand by   *
001600*      WHREV01 625-CALC-ORDER-TOTAL into a scratch field each    *
001700*      time the revenue report is built.                         *
001800*                                                                *
001900*----------------------------------------------------------------*
002000*     AMENDMENT HISTORY                                          *
002100*                                                                *
002200*      DATE       AUTHOR     DESCRIPTION                         *
002300*      89/04/02   RJH        ORIGINAL COPYBOOK - CR-1989-011     *
002400*      93/09/17   PLT        ORDER-LINE TABLE RAISED FROM 10 TO  *
002500*                            20 OCCURRENCES - PR-93-0871         *
002600*      98/11/09   DMO        Y2K - WHORD-DATE WAS 9(6) YYMMDD,   *
002700*                            WIDENED TO 9(8) CCYYMMDD AND THE    *
002800*                            CC/YY/MM/DD REDEFINES ADDED SO      *
002900*                            620-ACCUMULATE-BY-DATE COMPARES ON  *
003000*                            A FULL 4-DIGIT YEAR - PR-98-1140    *
003100*      01/03/05   DMO        DROPPED WHORD-TOTAL - IT WAS ZEROED *
003200*                            AT ORDER-CREATE TIME AND NEVER SET  *
003300*                            AGAIN, SO IT NEVER CARRIED A REAL    *
003400*                            TOTAL ANYWAY.  ORDER TOTAL STAYS A   *
003500*                            SCRATCH VALUE IN WHREV01, NOT PART   *
003600*                            OF THIS RECORD - PR-01-0061         *
003700*                                                                *
003800******************************************************************
003900     10  WHORD-ENTRY.
004000         15  WHORD-ID                   PIC 9(06).
004100         15  WHORD-CUS-ID               PIC 9(06).
004200         15  WHORD-DATE                 PIC 9(08).
004300         15  WHORD-DATE-PARTS REDEFINES WHORD-DATE.
004400             20  WHORD-DATE-CCYY        PIC 9(04).
004500             20  WHORD-DATE-MM          PIC 9(02).
004600             20  WHORD-DATE-DD          PIC 9(02).
004700         15  WHORD-PENDING-SW           PIC X(01).
004800             88  WHORD-IS-PENDING           VALUE 'Y'.
004900             88  WHORD-IS-FULFILLED         VALUE 'N'.
005000         15  WHORD-LINE-COUNT           PIC 9(03).
005100         15  WHORD-SEQ                  PIC 9(05)   COMP.
005200         15  WHORD-LINE-TABLE OCCURS 20 TIMES.
005300             20  WHOLN-PROD-ID          PIC 9(06).
005400             20  WHOLN-QTY              PIC 9(07).
005500         15  FILLER                      PIC X(11).
